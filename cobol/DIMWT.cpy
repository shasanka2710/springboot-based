000100******************************************************************
000200* DIMWT   -  DIMENSION WEIGHT CONFIG RECORD LAYOUT
000300*
000400* FORMERLY A DCLGEN OFF DDS0001.DIMENSION_WEIGHT (SEE SIGNAL
000500* COPYBOOK REMARKS RE: 01/2004 DB2-TO-FLAT-FILE MODERNIZATION).
000600* ONE ROW PER (ENTITY-TYPE, DIMENSION) PAIR; HSHLTHSC LOADS ALL
000700* ROWS FOR THE ENTITY TYPE BEING SCORED INTO A TABLE ORDERED BY
000800* WEIGHT-DISPLAY-ORDER FOR THE OVERALL-SCORE ROLLUP.
000900******************************************************************
001000 01  DIMWT-RECORD.
001100     05  WEIGHT-ENTITY-TYPE      PIC X(20).
001200     05  WEIGHT-DIMENSION        PIC X(20).
001300     05  WEIGHT-VALUE            PIC S9(1)V9(4) COMP-3.
001400     05  WEIGHT-DISPLAY-ORDER    PIC S9(3) COMP-3.
001500     05  FILLER                  PIC X(10) VALUE SPACES.
001600******************************************************************
001700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4
001800******************************************************************
