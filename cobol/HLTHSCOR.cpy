000100****** HLTHSCOR - HEALTH SCORE OUTPUT RECORD
000200****** WRITTEN BY HSHLTHSC TO HEALTH-SCORE.OUT, ONE PER ENTITY
000300****** PROCESSED IN THE RUN.  UNUSED DIMENSION SLOTS ARE LEFT
000400****** SPACE-FILLED - HS-DIMENSION-COUNT TELLS A READER HOW MANY
000500****** OF THE 20 SLOTS ARE ACTUALLY POPULATED.
000600 01  HLTHSCOR-RECORD.
000700     05  HS-ENTITY-TYPE          PIC X(20).
000800     05  HS-ENTITY-ID            PIC X(30).
000900     05  HS-OVERALL-SCORE        PIC S9(3)V9(2) COMP-3.
001000     05  HS-DIMENSION-COUNT      PIC S9(2) COMP-3.
001100     05  HS-DIMENSION-SCORE OCCURS 20 TIMES
001200                          INDEXED BY HS-DIM-IDX.
001300         10  HS-DIMENSION-SCORE-NAME     PIC X(20).
001400         10  HS-DIMENSION-SCORE-VALUE    PIC S9(3)V9(2) COMP-3.
001500     05  HS-COMPUTATION-VERSION  PIC X(10) VALUE "1.0.0".
001600     05  FILLER                  PIC X(20) VALUE SPACES.
