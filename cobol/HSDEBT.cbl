000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSDEBT.
000300 AUTHOR. R HAUSER.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/15/88.
000600 DATE-COMPILED. 01/15/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 3, THE LAST STEP, OF THE NIGHTLY
001300*          HEALTH-SCORE RUN.  IT COMPUTES A TECHNICAL-DEBT
001400*          CONTRIBUTION FOR EACH SIGNAL, INDEPENDENTLY OF WHATEVER
001500*          HSSIGSCR/HSHLTHSC DID WITH THE SAME SIGNAL - A SIGNAL
001600*          CAN SCORE WELL AND STILL CARRY DEBT, OR VICE VERSA.
001700*
001800*          EACH METRIC-KEY HAS AT MOST ONE DEBT-CONFIG ROW, USED
001900*          REGARDLESS OF THE SIGNAL'S CANONICAL FORM - THE THREE
002000*          NAMED THRESHOLD TIERS DOUBLE AS THE FIXED CRITICAL/
002100*          HIGH/MEDIUM KEY SET FOR ENUM SIGNALS.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   DDS0001.SIGNALS
002600
002700         INPUT CONFIG TABLE      -   DDS0001.DEBTCFG
002800
002900         OUTPUT FILE PRODUCED    -   DDS0001.DEBTCONT
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG                                                     *
003500* DATE     BY    TICKET    DESCRIPTION                           *
003600* -------- ----- --------- ------------------------------------- *
003700* 01/15/88 RGH   IS-0315   ORIGINAL PROGRAM.  SCALAR THRESHOLD    *
003800*                          TIERS ONLY.                            *
003900* 05/18/88 RGH   IS-0358   DISABLED CONFIG ROWS (DEBT-ENABLED     *
004000*                          NOT = "Y") NOW COUNTED AS SKIPPED      *
004100*                          INSTEAD OF FALLING THROUGH AND WRITING *
004200*                          A ZERO-VALUE CONTRIBUTION RECORD.      *
004300* 08/14/89 T VANCE IS-0515 ADDED COUNTABLE-CATEGORY, BOOLEAN AND  *
004400*                          ENUM DISPATCH - PRIOR RELEASE ONLY     *
004500*                          HANDLED SCALAR SIGNALS, EVERYTHING     *
004600*                          ELSE WAS SILENTLY SKIPPED.             *
004700* 11/30/98 D OKONKWO Y2K-004 WS-DATE USED FOR DISPLAY ONLY - NO   *
004800*                          COMPARISON OR SORT - NO CHANGE MADE.   *
004900* 07/17/03 M PELLETIER IS-0743 DESCRIPTION TEMPLATE SUBSTITUTION  *
005000*                          REWRITTEN TO USE HSSTRLN FOR TOKEN     *
005100*                          LENGTH RATHER THAN A FIXED 20-BYTE     *
005200*                          COPY, WHICH WAS PADDING VALUES WITH    *
005300*                          TRAILING GARBAGE ON SHORT METRIC KEYS. *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT SIGNALS-FILE
006800     ASSIGN TO UT-S-SIGNALS
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS SFCODE.
007100
007200     SELECT DEBTCFG-FILE
007300     ASSIGN TO UT-S-DEBTCFG
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS CFCODE.
007600
007700     SELECT DEBTCONT-FILE
007800     ASSIGN TO UT-S-DEBTCONT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200 FD  SIGNALS-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 458 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS FD-SIGNALS-REC.
009800 01  FD-SIGNALS-REC              PIC X(458).
009900
010000 FD  DEBTCFG-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 156 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS FD-DEBTCFG-REC.
010600 01  FD-DEBTCFG-REC              PIC X(156).
010700
010800 FD  DEBTCONT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 200 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-DEBTCONT-REC.
011400 01  FD-DEBTCONT-REC             PIC X(200).
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  SFCODE                  PIC X(2).
011900     05  CFCODE                  PIC X(2).
012000     05  OFCODE                  PIC X(2).
012100
012200 COPY SIGNAL.
012300 COPY DEBTCONT.
012400
012500 01  WS-DEBTCFG-TABLE.
012600     05  WS-DEBTCFG-OCCURS       PIC S9(4) COMP.
012700     05  WS-DEBTCFG-ROW OCCURS 300 TIMES
012800                        INDEXED BY CFG-ROW-IDX.
012900         10  DEBT-METRIC-KEY             PIC X(30).
013000         10  DEBT-DIMENSION              PIC X(20).
013100         10  DEBT-CRITICAL-THR-SW        PIC X(1).
013200             88  DEBT-CRITICAL-THR-SET      VALUE "Y".
013300         10  DEBT-CRITICAL-THRESHOLD     PIC S9(5)V9(2) COMP-3.
013400         10  DEBT-HIGH-THR-SW            PIC X(1).
013500             88  DEBT-HIGH-THR-SET          VALUE "Y".
013600         10  DEBT-HIGH-THRESHOLD         PIC S9(5)V9(2) COMP-3.
013700         10  DEBT-MEDIUM-THR-SW          PIC X(1).
013800             88  DEBT-MEDIUM-THR-SET        VALUE "Y".
013900         10  DEBT-MEDIUM-THRESHOLD       PIC S9(5)V9(2) COMP-3.
014000         10  DEBT-DESCRIPTION-TEMPLATE   PIC X(80).
014100         10  DEBT-ENABLED                PIC X(1).
014200             88  DEBT-IS-ENABLED            VALUE "Y".
014300
014400 77  MORE-DATA-SW                PIC X(1) VALUE "Y".
014500     88  NO-MORE-DATA               VALUE "N".
014600
014700****** SET INSIDE 200-FIND-ONE-CONFIG WHEN THE SCAN LANDS ON A
014800****** MATCHING METRIC-KEY - A STANDALONE SCAN INDEX, THE SAME
014900****** WAY PATSRCH KEEPS ITS OWN TABLE-SEARCH WORK FIELDS.
015000 77  WS-CFG-FOUND-IDX            PIC S9(4) COMP.
015100
015200 01  MISC-WS-FLDS.
015300     05  WS-FOUND-SW             PIC X(1) VALUE "N".
015400         88  WS-MATCH-FOUND         VALUE "Y".
015500     05  FILLER                  PIC S9(4) COMP.
015600     05  WS-CAT-SCAN-IDX         PIC S9(4) COMP.
015700     05  WS-CAT-SUM              PIC S9(6) COMP-3.
015800     05  WS-SEVERITY-HOLD        PIC X(10).
015900     05  WS-CONTRIB-VALID-SW     PIC X(1) VALUE "N".
016000         88  WS-CONTRIB-VALID       VALUE "Y".
016100     05  WS-DATE                 PIC 9(6).
016200****** BROKEN-OUT VIEW OF WS-DATE, USED ONLY ON THE SYSOUT BANNER
016300****** LINE - THE RUN CONTROLS THEMSELVES NEVER COMPARE ON IT.
016400     05  WS-DATE-PARTS REDEFINES WS-DATE.
016500         10  WS-DATE-YY          PIC 9(2).
016600         10  WS-DATE-MM          PIC 9(2).
016700         10  WS-DATE-DD          PIC 9(2).
016800
016900 01  WS-TEMPLATE-WORK.
017000     05  WS-TEMPLATE-TEXT        PIC X(80).
017100     05  WS-DESC-OUT             PIC X(80).
017200     05  WS-DESC-OUT-POS         PIC S9(4) COMP.
017300     05  WS-TMPL-IN-POS          PIC S9(4) COMP.
017400     05  WS-VALUE-TEXT           PIC X(20).
017500     05  WS-VALUE-LEN            PIC S9(4) COMP.
017600     05  WS-METRIC-LEN           PIC S9(4) COMP.
017700     05  WS-VALUE-EDIT-SCALAR    PIC -(4)9.99.
017800     05  WS-VALUE-EDIT-COUNT     PIC ZZZZ9.
017900
018000****** DIAGNOSTIC PEEK AT THE FIRST 20 BYTES OF THE RENDERED
018100****** DESCRIPTION, USED ONLY WHEN A TEMPLATE OVERFLOWS 80 BYTES.
018200 01  WS-DESC-OUT-PEEK REDEFINES WS-TEMPLATE-WORK.
018300     05  FILLER                  PIC X(80).
018400     05  WS-DESC-OUT-FIRST-20    PIC X(20).
018500     05  FILLER                  PIC X(84).
018600
018700 01  COUNTERS-AND-ACCUMULATORS.
018800     05  SIGNALS-READ            PIC S9(9) COMP.
018900     05  CONTRIBUTIONS-WRITTEN   PIC S9(9) COMP.
019000     05  SIGNALS-SKIPPED         PIC S9(9) COMP.
019100     05  CONFIGS-LOADED          PIC S9(4) COMP.
019200
019300****** RUN-TOTALS BYTE VIEW, USED ONLY TO ZERO ALL FOUR COUNTERS
019400****** IN ONE MOVE WHEN THE JOB IS RESTARTED MID-EXTRACT.
019500 01  WS-COUNTERS-BYTE-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS.
019600     05  WS-COUNTERS-BYTES       PIC X(14).
019700
019800 COPY ABENDREC.
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 100-MAINLINE THRU 100-EXIT
020300             UNTIL NO-MORE-DATA.
020400     PERFORM 999-CLEANUP THRU 999-EXIT.
020500     MOVE +0 TO RETURN-CODE.
020600     GOBACK.
020700
020800 000-HOUSEKEEPING.
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000     DISPLAY "******** BEGIN JOB HSDEBT ********".
021100     ACCEPT WS-DATE FROM DATE.
021200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021400
021500     MOVE ZERO TO WS-DEBTCFG-OCCURS.
021600     SET CFG-ROW-IDX TO 1.
021700     PERFORM 050-LOAD-DEBTCFG-TABLE THRU 050-EXIT
021800             UNTIL CFCODE = "10"
021900                OR CFG-ROW-IDX > 300.
022000
022100     PERFORM 900-READ-SIGNAL THRU 900-EXIT.
022200 000-EXIT.
022300     EXIT.
022400
022500 050-LOAD-DEBTCFG-TABLE.
022600     READ DEBTCFG-FILE INTO WS-DEBTCFG-ROW(CFG-ROW-IDX)
022700         AT END
022800         GO TO 050-EXIT
022900     END-READ.
023000     ADD +1 TO CONFIGS-LOADED.
023100     ADD +1 TO WS-DEBTCFG-OCCURS.
023200     SET CFG-ROW-IDX UP BY 1.
023300 050-EXIT.
023400     EXIT.
023500
023600 100-MAINLINE.
023700     MOVE "100-MAINLINE" TO PARA-NAME.
023800     MOVE "N" TO WS-FOUND-SW.
023900     PERFORM 200-FIND-ONE-CONFIG THRU 200-EXIT
024000             VARYING CFG-ROW-IDX FROM 1 BY 1
024100             UNTIL CFG-ROW-IDX > WS-DEBTCFG-OCCURS
024200                OR WS-MATCH-FOUND.
024300
024400     IF WS-MATCH-FOUND
024500         SET CFG-ROW-IDX TO WS-CFG-FOUND-IDX
024600         IF DEBT-IS-ENABLED(CFG-ROW-IDX)
024700             PERFORM 300-BUILD-CONTRIBUTION THRU 300-EXIT
024800         ELSE
024900             ADD +1 TO SIGNALS-SKIPPED
025000         END-IF
025100     ELSE
025200         ADD +1 TO SIGNALS-SKIPPED.
025300
025400     PERFORM 900-READ-SIGNAL THRU 900-EXIT.
025500 100-EXIT.
025600     EXIT.
025700
025800 200-FIND-ONE-CONFIG.
025900     IF DEBT-METRIC-KEY(CFG-ROW-IDX) = SIG-METRIC-KEY
026000         MOVE CFG-ROW-IDX TO WS-CFG-FOUND-IDX
026100         MOVE "Y" TO WS-FOUND-SW.
026200 200-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600* 300-BUILD-CONTRIBUTION - DISPATCH ON CANONICAL FORM PER THE
026700* DEBT RULES, THEN BUILD AND WRITE ONE DEBT-CONTRIBUTION RECORD
026800* IF THE SIGNAL ACTUALLY PRODUCES DEBT.
026900******************************************************************
027000 300-BUILD-CONTRIBUTION.
027100     MOVE "N" TO WS-CONTRIB-VALID-SW.
027200     MOVE SPACES TO WS-SEVERITY-HOLD.
027300     MOVE SPACES TO WS-VALUE-TEXT.
027400
027500     IF SIG-FORM-SCALAR
027600         PERFORM 310-SCALAR-CONTRIBUTION THRU 310-EXIT
027700     ELSE IF SIG-FORM-COUNTABLE                                   081489TV
027800         PERFORM 320-CATEGORY-CONTRIBUTION THRU 320-EXIT
027900     ELSE IF SIG-FORM-BOOLEAN
028000         PERFORM 330-BOOLEAN-CONTRIBUTION THRU 330-EXIT
028100     ELSE IF SIG-FORM-ENUM
028200         PERFORM 340-ENUM-CONTRIBUTION THRU 340-EXIT.
028300
028400     IF NOT WS-CONTRIB-VALID
028500         ADD +1 TO SIGNALS-SKIPPED
028600         GO TO 300-EXIT.
028700
028800     MOVE SIGNAL-ID       TO DC-SIGNAL-ID.
028900     MOVE SIG-METRIC-KEY  TO DC-METRIC-KEY.
029000     MOVE DEBT-DIMENSION(CFG-ROW-IDX) TO DC-DIMENSION.
029100     MOVE WS-SEVERITY-HOLD TO DC-SEVERITY.
029200     PERFORM 600-BUILD-DESCRIPTION THRU 600-EXIT.
029300
029400     WRITE FD-DEBTCONT-REC FROM DEBTCONT-RECORD.
029500     ADD +1 TO CONTRIBUTIONS-WRITTEN.
029600 300-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000* 310-SCALAR-CONTRIBUTION - CRITICAL, THEN HIGH, THEN MEDIUM -
030100* FIRST TIER WHOSE THRESHOLD IS CONFIGURED AND THE VALUE IS AT OR
030200* BELOW IT WINS, EVEN THOUGH THE THRESHOLDS THEMSELVES MAY NOT BE
030300* IN NUMERIC ORDER.
030400******************************************************************
030500 310-SCALAR-CONTRIBUTION.
030600     IF DEBT-CRITICAL-THR-SET(CFG-ROW-IDX)
030700        AND SIG-SCALAR-VALUE <= DEBT-CRITICAL-THRESHOLD(CFG-ROW-IDX)
030800         COMPUTE DC-CONTRIBUTION ROUNDED = 100 - SIG-SCALAR-VALUE
030900         MOVE "CRITICAL" TO WS-SEVERITY-HOLD
031000         MOVE "Y" TO WS-CONTRIB-VALID-SW
031100     ELSE IF DEBT-HIGH-THR-SET(CFG-ROW-IDX)
031200        AND SIG-SCALAR-VALUE <= DEBT-HIGH-THRESHOLD(CFG-ROW-IDX)
031300         COMPUTE DC-CONTRIBUTION ROUNDED = 80 - SIG-SCALAR-VALUE
031400         MOVE "HIGH" TO WS-SEVERITY-HOLD
031500         MOVE "Y" TO WS-CONTRIB-VALID-SW
031600     ELSE IF DEBT-MEDIUM-THR-SET(CFG-ROW-IDX)
031700        AND SIG-SCALAR-VALUE <= DEBT-MEDIUM-THRESHOLD(CFG-ROW-IDX)
031800         COMPUTE DC-CONTRIBUTION ROUNDED = 60 - SIG-SCALAR-VALUE
031900         MOVE "MEDIUM" TO WS-SEVERITY-HOLD
032000         MOVE "Y" TO WS-CONTRIB-VALID-SW.
032100
032200     IF WS-CONTRIB-VALID
032300         MOVE SIG-SCALAR-VALUE TO WS-VALUE-EDIT-SCALAR
032400         MOVE WS-VALUE-EDIT-SCALAR TO WS-VALUE-TEXT.
032500 310-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* 320-CATEGORY-CONTRIBUTION - CONTRIBUTION IS THE SUM OF EVERY
033000* CATEGORY COUNT ON THE SIGNAL; SEVERITY COMES FROM THE HIGHEST
033100* NON-ZERO NAMED TIER (CRITICAL/HIGH/MEDIUM/ELSE LOW).
033200******************************************************************
033300 320-CATEGORY-CONTRIBUTION.
033400     MOVE ZERO TO WS-CAT-SUM.
033500     PERFORM 322-ADD-ONE-CATEGORY THRU 322-EXIT
033600             VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
033700             UNTIL WS-CAT-SCAN-IDX > SIG-CATEGORY-OCCURS.
033800
033900     IF WS-CAT-SUM = ZERO
034000         GO TO 320-EXIT.
034100
034200     MOVE WS-CAT-SUM TO DC-CONTRIBUTION.
034300     MOVE WS-CAT-SUM TO WS-VALUE-EDIT-COUNT.
034400     MOVE WS-VALUE-EDIT-COUNT TO WS-VALUE-TEXT.
034500
034600     PERFORM 324-CHECK-SEVERITY-TIER THRU 324-EXIT
034700             VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
034800             UNTIL WS-CAT-SCAN-IDX > SIG-CATEGORY-OCCURS
034900                OR WS-SEVERITY-HOLD = "CRITICAL".
035000     IF WS-SEVERITY-HOLD = SPACES
035100         MOVE "LOW" TO WS-SEVERITY-HOLD.
035200
035300     MOVE "Y" TO WS-CONTRIB-VALID-SW.
035400 320-EXIT.
035500     EXIT.
035600
035700 322-ADD-ONE-CATEGORY.
035800     ADD SIG-CAT-VALUE(WS-CAT-SCAN-IDX) TO WS-CAT-SUM.
035900 322-EXIT.
036000     EXIT.
036100
036200 324-CHECK-SEVERITY-TIER.
036300     IF SIG-CAT-VALUE(WS-CAT-SCAN-IDX) > ZERO
036400         IF SIG-CAT-NAME(WS-CAT-SCAN-IDX) = "CRITICAL"
036500             MOVE "CRITICAL" TO WS-SEVERITY-HOLD
036600         ELSE IF SIG-CAT-NAME(WS-CAT-SCAN-IDX) = "HIGH"
036700            AND WS-SEVERITY-HOLD NOT = "CRITICAL"
036800             MOVE "HIGH" TO WS-SEVERITY-HOLD
036900         ELSE IF SIG-CAT-NAME(WS-CAT-SCAN-IDX) = "MEDIUM"
037000            AND WS-SEVERITY-HOLD = SPACES
037100             MOVE "MEDIUM" TO WS-SEVERITY-HOLD.
037200 324-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600* 330-BOOLEAN-CONTRIBUTION - ONLY AN EXPLICIT FALSE PRODUCES DEBT.
037700******************************************************************
037800 330-BOOLEAN-CONTRIBUTION.
037900     IF SIG-BOOL-FALSE
038000         MOVE 1 TO DC-CONTRIBUTION
038100         MOVE "MEDIUM" TO WS-SEVERITY-HOLD
038200         MOVE "FALSE" TO WS-VALUE-TEXT
038300         MOVE "Y" TO WS-CONTRIB-VALID-SW.
038400 330-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800* 340-ENUM-CONTRIBUTION - THE ENUM VALUE MUST NAME ONE OF THE
038900* THREE CONFIGURED TIERS TO PRODUCE DEBT; SEVERITY IS THE ENUM
039000* VALUE ITSELF.
039100******************************************************************
039200 340-ENUM-CONTRIBUTION.
039300     IF (SIG-ENUM-VALUE = "CRITICAL"
039400          AND DEBT-CRITICAL-THR-SET(CFG-ROW-IDX))
039500        OR (SIG-ENUM-VALUE = "HIGH"
039600          AND DEBT-HIGH-THR-SET(CFG-ROW-IDX))
039700        OR (SIG-ENUM-VALUE = "MEDIUM"
039800          AND DEBT-MEDIUM-THR-SET(CFG-ROW-IDX))
039900         MOVE 1 TO DC-CONTRIBUTION
040000         MOVE SIG-ENUM-VALUE TO WS-SEVERITY-HOLD
040100         MOVE SIG-ENUM-VALUE TO WS-VALUE-TEXT
040200         MOVE "Y" TO WS-CONTRIB-VALID-SW.
040300 340-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700* 600-BUILD-DESCRIPTION - SUBSTITUTE {value} AND {metricKey}
040800* TOKENS INTO THE CONFIGURED TEMPLATE; A BLANK TEMPLATE GETS THE
040900* SHOP DEFAULT WORDING.
041000******************************************************************
041100 600-BUILD-DESCRIPTION.
041200     IF DEBT-DESCRIPTION-TEMPLATE(CFG-ROW-IDX) = SPACES
041300         MOVE SPACES TO DC-DESCRIPTION
041400         STRING "DEBT CONTRIBUTION FROM " DELIMITED BY SIZE
041500                SIG-METRIC-KEY DELIMITED BY SPACE
041600                INTO DC-DESCRIPTION
041700         GO TO 600-EXIT.
041800
041900     MOVE DEBT-DESCRIPTION-TEMPLATE(CFG-ROW-IDX) TO WS-TEMPLATE-TEXT.
042000     MOVE SPACES TO WS-DESC-OUT.
042100     MOVE 1 TO WS-DESC-OUT-POS.
042200
042300     PERFORM 610-SCAN-TEMPLATE-CHAR THRU 610-EXIT
042400             VARYING WS-TMPL-IN-POS FROM 1 BY 1
042500             UNTIL WS-TMPL-IN-POS > 80
042600                OR WS-DESC-OUT-POS > 80.
042700
042800     MOVE WS-DESC-OUT TO DC-DESCRIPTION.
042900 600-EXIT.
043000     EXIT.
043100
043200 610-SCAN-TEMPLATE-CHAR.
043300     IF WS-TMPL-IN-POS <= 74
043400        AND WS-TEMPLATE-TEXT(WS-TMPL-IN-POS:7) = "{value}"
043500         PERFORM 620-COPY-VALUE-TOKEN THRU 620-EXIT
043600         ADD +6 TO WS-TMPL-IN-POS
043700     ELSE IF WS-TMPL-IN-POS <= 70
043800        AND WS-TEMPLATE-TEXT(WS-TMPL-IN-POS:11) = "{metricKey}"
043900         PERFORM 630-COPY-METRICKEY-TOKEN THRU 630-EXIT
044000         ADD +10 TO WS-TMPL-IN-POS
044100     ELSE
044200         PERFORM 640-COPY-ONE-CHAR THRU 640-EXIT.
044300 610-EXIT.
044400     EXIT.
044500
044600 620-COPY-VALUE-TOKEN.
044700     MOVE ZERO TO WS-VALUE-LEN.
044800     CALL "HSSTRLN" USING WS-VALUE-TEXT, WS-VALUE-LEN.
044900     IF WS-VALUE-LEN > ZERO
045000        AND WS-DESC-OUT-POS + WS-VALUE-LEN - 1 <= 80
045100         MOVE WS-VALUE-TEXT(1:WS-VALUE-LEN) TO
045200              WS-DESC-OUT(WS-DESC-OUT-POS:WS-VALUE-LEN)
045300         ADD WS-VALUE-LEN TO WS-DESC-OUT-POS.
045400 620-EXIT.
045500     EXIT.
045600
045700 630-COPY-METRICKEY-TOKEN.
045800     MOVE ZERO TO WS-METRIC-LEN.
045900     CALL "HSSTRLN" USING SIG-METRIC-KEY, WS-METRIC-LEN.
046000     IF WS-METRIC-LEN > ZERO
046100        AND WS-DESC-OUT-POS + WS-METRIC-LEN - 1 <= 80
046200         MOVE SIG-METRIC-KEY(1:WS-METRIC-LEN) TO
046300              WS-DESC-OUT(WS-DESC-OUT-POS:WS-METRIC-LEN)
046400         ADD WS-METRIC-LEN TO WS-DESC-OUT-POS.
046500 630-EXIT.
046600     EXIT.
046700
046800 640-COPY-ONE-CHAR.
046900     IF WS-DESC-OUT-POS <= 80
047000         MOVE WS-TEMPLATE-TEXT(WS-TMPL-IN-POS:1) TO
047100              WS-DESC-OUT(WS-DESC-OUT-POS:1)
047200         ADD +1 TO WS-DESC-OUT-POS.
047300 640-EXIT.
047400     EXIT.
047500
047600 800-OPEN-FILES.
047700     MOVE "800-OPEN-FILES" TO PARA-NAME.
047800     OPEN INPUT SIGNALS-FILE, DEBTCFG-FILE.
047900     OPEN OUTPUT DEBTCONT-FILE, SYSOUT.
048000 800-EXIT.
048100     EXIT.
048200
048300 850-CLOSE-FILES.
048400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048500     CLOSE SIGNALS-FILE, DEBTCFG-FILE, DEBTCONT-FILE, SYSOUT.
048600 850-EXIT.
048700     EXIT.
048800
048900 900-READ-SIGNAL.
049000     READ SIGNALS-FILE INTO SIGNAL-RECORD
049100         AT END
049200         MOVE "N" TO MORE-DATA-SW
049300         GO TO 900-EXIT
049400     END-READ.
049500     ADD +1 TO SIGNALS-READ.
049600 900-EXIT.
049700     EXIT.
049800
049900 999-CLEANUP.
050000     MOVE "999-CLEANUP" TO PARA-NAME.
050100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050200     DISPLAY "** SIGNALS READ **".
050300     DISPLAY SIGNALS-READ.
050400     DISPLAY "** DEBT CONFIGS LOADED **".
050500     DISPLAY CONFIGS-LOADED.
050600     DISPLAY "** DEBT CONTRIBUTIONS WRITTEN **".
050700     DISPLAY CONTRIBUTIONS-WRITTEN.
050800     DISPLAY "** SIGNALS SKIPPED (NO/DISABLED CONFIG, NO DEBT) **".
050900     DISPLAY SIGNALS-SKIPPED.
051000     DISPLAY "******** NORMAL END OF JOB HSDEBT ********".
051100 999-EXIT.
051200     EXIT.
051300
051400 1000-ABEND-RTN.
051500     WRITE SYSOUT-REC FROM ABEND-REC.
051600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051700     DISPLAY "*** ABNORMAL END OF JOB-HSDEBT ***" UPON CONSOLE.
051800     DIVIDE ZERO-VAL INTO ONE-VAL.
