000100****** ADPTDEF - ADAPTER SIGNAL DEFINITION TABLE ROW
000200****** ONE ROW TELLS HSADAPT HOW TO BUILD A SIGNAL FROM A RAW
000300****** DATA FEED FOR ONE (SOURCE-TYPE, METRIC-KEY) COMBINATION.
000400****** THE FULL FILE IS READ INTO WS-ADPTDEF-TABLE AT STARTUP AND
000500****** FILTERED IN MEMORY BY SOURCE-TYPE/ENABLED - NO KEYED I-O.
000600 01  ADPTDEF-RECORD.
000700     05  DEF-SOURCE-TYPE         PIC X(20).
000800     05  DEF-METRIC-KEY          PIC X(30).
000900     05  DEF-CANONICAL-FORM      PIC X(20).
001000     05  DEF-EXTRACTION-PATH     PIC X(60).
001100     05  DEF-CATEGORY-MAP-OCCURS PIC S9(2) COMP-3.
001200     05  DEF-CATEGORY-MAPPING OCCURS 10 TIMES
001300                            INDEXED BY DEF-CATMAP-IDX.
001400         10  DEF-CATEGORY-MAPPING-FROM  PIC X(20).
001500         10  DEF-CATEGORY-MAPPING-TO    PIC X(20).
001600     05  DEF-TRANSFORM-TYPE      PIC X(12).
001700         88  DEF-XFORM-PERCENTAGE   VALUE "PERCENTAGE".
001800         88  DEF-XFORM-INVERT       VALUE "INVERT".
001900         88  DEF-XFORM-SCALE        VALUE "SCALE".
002000     05  DEF-TRANSFORM-FACTOR    PIC S9(3)V9(4) COMP-3.
002100     05  DEF-ENABLED             PIC X(1).
002200         88  DEF-IS-ENABLED         VALUE "Y".
002300     05  FILLER                  PIC X(20) VALUE SPACES.
