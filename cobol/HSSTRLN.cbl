000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HSSTRLN.
000400 AUTHOR. R HAUSER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/05/84.
000700 DATE-COMPILED. 09/05/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200* DATE     BY    TICKET    DESCRIPTION                           *
001300* -------- ----- --------- ------------------------------------- *
001400* 09/05/84 RGH   IS-0312   ORIGINAL PROGRAM.  RETURNS THE LENGTH  *
001500*                          OF TEXT1 WITH TRAILING BLANKS REMOVED, *
001600*                          FOR USE BY DEBT-DESCRIPTION TEMPLATE   *
001700*                          SUBSTITUTION.                          *
001800* 11/30/98 D OKONKWO Y2K-004 THIS PROGRAM CARRIES NO DATE FIELDS. *
001900*                          Y2K REVIEW - NO CHANGE REQUIRED.       *
002000* 07/17/03 M PELLETIER IS-0734 CALLER NOW RESPONSIBLE FOR ZEROING *
002100*                          RETURN-LTH BEFORE THE CALL - THIS      *
002200*                          PROGRAM ONLY ADDS TO IT, THE SAME AS   *
002300*                          THE ORIGINAL STRLTH BEHAVIOR.          *
002400******************************************************************
002500* REMARKS.
002600*     CALLED BY HSDEBT ONCE PER SUBSTITUTION TOKEN WHEN BUILDING
002700*     A DEBT-CONTRIBUTION DESCRIPTION FROM A METRIC-KEY'S
002800*     DESCRIPTION TEMPLATE.  SCANS TEXT1 FROM THE RIGHT FOR THE
002900*     FIRST NON-BLANK CHARACTER, ADDS ITS POSITION TO RETURN-LTH.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-SCAN-IDX             PIC S9(4) COMP.
004400     05  WS-FOUND-SW             PIC X(1) VALUE "N".
004500         88  WS-NONBLANK-FOUND      VALUE "Y".
004600     05  FILLER                  PIC X(5).
004700
004800****** DIAGNOSTIC PEEK AT THE SCAN INDEX, USED ONLY WHEN A CALLER
004900****** DISPLAYS THIS PROGRAM'S WORKING-STORAGE AFTER AN ABEND.
005000 01  WS-SCAN-IDX-PEEK REDEFINES MISC-FIELDS.
005100     05  WS-PEEK-SCAN-IDX        PIC X(2).
005200     05  FILLER                  PIC X(6).
005300
005400 LINKAGE SECTION.
005500 01  TEXT1        PIC X(255).
005600
005700****** ALTERNATE 4-WORD VIEW OF TEXT1, USED ONLY WHEN THE CALLER
005800****** PASSES A SHORT FIXED-WIDTH SCRATCH FIELD INSTEAD OF THE
005900****** FULL 255-BYTE WORK AREA.
006000 01  TEXT1-SHORT-VIEW REDEFINES TEXT1.
006100     05  TEXT1-FIRST-80          PIC X(80).
006200     05  FILLER                  PIC X(175).
006300
006400****** LAST-30-BYTES VIEW OF TEXT1, USED ONLY WHEN THE CALLER IS
006500****** PASSING A PATH-STYLE FIELD RATHER THAN A DESCRIPTION FIELD.
006600 01  TEXT1-TAIL-VIEW REDEFINES TEXT1.
006700     05  FILLER                  PIC X(225).
006800     05  TEXT1-LAST-30           PIC X(30).
006900
007000 01  RETURN-LTH   PIC S9(4) COMP.
007100
007200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007300     MOVE "N" TO WS-FOUND-SW.
007400     PERFORM 100-SCAN-ONE-CHAR THRU 100-EXIT
007500             VARYING WS-SCAN-IDX FROM 255 BY -1
007600             UNTIL WS-SCAN-IDX < 1
007700                OR WS-NONBLANK-FOUND.
007800     GOBACK.
007900
008000 100-SCAN-ONE-CHAR.
008100     IF TEXT1(WS-SCAN-IDX:1) NOT = SPACE
008200         ADD WS-SCAN-IDX TO RETURN-LTH
008300         MOVE "Y" TO WS-FOUND-SW.
008400 100-EXIT.
008500     EXIT.
