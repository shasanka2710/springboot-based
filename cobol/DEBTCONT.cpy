000100****** DEBTCONT - DEBT CONTRIBUTION OUTPUT RECORD
000200****** WRITTEN BY HSDEBT TO DEBT-CONTRIBUTIONS.OUT, ONE PER
000300****** SIGNAL THAT PRODUCES A DEBT CONTRIBUTION.
000400 01  DEBTCONT-RECORD.
000500     05  DC-SIGNAL-ID            PIC X(36).
000600     05  DC-METRIC-KEY           PIC X(30).
000700     05  DC-DIMENSION            PIC X(20).
000800     05  DC-CONTRIBUTION         PIC S9(5)V9(2) COMP-3.
000900     05  DC-SEVERITY             PIC X(10).
001000     05  DC-DESCRIPTION          PIC X(80).
001100     05  FILLER                  PIC X(20) VALUE SPACES.
