000100****** SIGSCORE - SCORED SIGNAL WORK RECORD
000200****** WRITTEN BY HSSIGSCR, READ BY HSHLTHSC - THE SAME KIND OF
000300****** HAND-OFF FILE PATSRCH-FILE WAS BETWEEN PATSRCH AND PATLIST.
000400****** LAST PHYSICAL RECORD ON THE FILE IS A TRAILER CARRYING THE
000500****** RUN'S RECORD COUNT FOR THE USUAL IN/OUT BALANCING CHECK.
000600 01  SIGSCORE-RECORD.
000700     05  SIGSCORE-REC-TYPE       PIC X(1).
000800         88  SIGSCORE-DETAIL-REC    VALUE "D".
000900         88  SIGSCORE-TRAILER-REC   VALUE "T".
001000     05  SIGSCORE-DETAIL.
001100         10  SS-SIGNAL-ID            PIC X(36).
001200         10  SS-ENTITY-TYPE          PIC X(20).
001300         10  SS-ENTITY-ID            PIC X(30).
001400         10  SS-METRIC-KEY           PIC X(30).
001500         10  SS-DIMENSION            PIC X(20).
001600         10  SS-SCORE                PIC S9(3)V9(2) COMP-3.
001700         10  SS-WEIGHT               PIC S9(1)V9(4) COMP-3.
001800         10  SS-WEIGHTED-SCORE       PIC S9(5)V9(4) COMP-3.
001900         10  FILLER                  PIC X(20) VALUE SPACES.
002000     05  SIGSCORE-TRAILER REDEFINES SIGSCORE-DETAIL.
002100         10  SS-TRLR-RECORD-COUNT    PIC S9(9) COMP-3.
002200         10  FILLER                  PIC X(162) VALUE SPACES.
