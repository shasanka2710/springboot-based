000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHLTHSC.
000300 AUTHOR. R HAUSER.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 12/01/87.
000600 DATE-COMPILED. 12/01/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2B OF THE NIGHTLY HEALTH-SCORE RUN.
001300*          SIGSCORE.DAT ARRIVES GROUPED BY ENTITY (SAME ORDER THE
001400*          SIGNALS WERE ADAPTED AND SCORED IN) - THIS PROGRAM
001500*          CONTROL-BREAKS ON ENTITY-TYPE/ENTITY-ID, ROLLS EACH
001600*          DIMENSION'S SCORED SIGNALS UP TO A DIMENSION-SCORE
001700*          (WEIGHT-WEIGHTED AVERAGE), THEN ROLLS THE DIMENSION
001800*          SCORES UP TO ONE OVERALL-SCORE PER ENTITY USING THE
001900*          CONFIGURED DIMENSION-WEIGHTS FOR THAT ENTITY TYPE, OR
002000*          A PLAIN UNWEIGHTED AVERAGE WHEN NONE ARE CONFIGURED.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.SIGSCORE
002500
002600         INPUT WEIGHT TABLE      -   DDS0001.DIMWT
002700
002800         OUTPUT FILE PRODUCED    -   DDS0001.HLTHSCOR
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300* CHANGE LOG                                                     *
003400* DATE     BY    TICKET    DESCRIPTION                           *
003500* -------- ----- --------- ------------------------------------- *
003600* 12/01/87 RGH   IS-0314   ORIGINAL PROGRAM.  ENTITY CONTROL      *
003700*                          BREAK, DIMENSION AND OVERALL ROLLUP.   *
003800* 04/05/88 RGH   IS-0357   TRAILER-COUNT MISMATCH NOW ABENDS      *
003900*                          INSTEAD OF JUST DISPLAYING A WARNING - *
004000*                          A TRUNCATED SIGSCORE.DAT WAS LETTING   *
004100*                          PARTIAL RUNS THROUGH TO HLTHSCOR.OUT.  *
004200* 08/14/89 T VANCE IS-0514 UNWEIGHTED-AVERAGE FALLBACK ADDED FOR  *
004300*                          ENTITY TYPES WITH NO DIMENSION-WEIGHTS *
004400*                          ROW CONFIGURED YET.                    *
004500* 11/30/98 D OKONKWO Y2K-004 WS-DATE USED FOR DISPLAY ONLY - NO   *
004600*                          COMPARISON OR SORT - NO CHANGE MADE.   *
004700* 07/17/03 M PELLETIER IS-0742 HALF-UP ROUNDING MADE EXPLICIT ON  *
004800*                          BOTH THE DIMENSION AND OVERALL AVERAGE *
004900*                          COMPUTATIONS.                          *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT SIGSCORE-FILE
006400     ASSIGN TO UT-S-SIGSCORE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS SFCODE.
006700
006800     SELECT DIMWT-FILE
006900     ASSIGN TO UT-S-DIMWT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS WFCODE.
007200
007300     SELECT HLTHSCOR-FILE
007400     ASSIGN TO UT-S-HLTHSCOR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  SIGSCORE-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 168 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS FD-SIGSCORE-REC.
009400 01  FD-SIGSCORE-REC             PIC X(168).
009500
009600 FD  DIMWT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 55 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-DIMWT-REC.
010200 01  FD-DIMWT-REC                PIC X(55).
010300
010400 FD  HLTHSCOR-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 545 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-HLTHSCOR-REC.
011000 01  FD-HLTHSCOR-REC             PIC X(545).
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  SFCODE                  PIC X(2).
011500     05  WFCODE                  PIC X(2).
011600     05  OFCODE                  PIC X(2).
011700
011800 COPY SIGSCORE.
011900 COPY HLTHSCOR.
012000
012100 01  WS-DIMWT-TABLE.
012200     05  WS-DIMWT-OCCURS         PIC S9(4) COMP.
012300     05  WS-DIMWT-ROW OCCURS 100 TIMES
012400                        INDEXED BY DIMWT-ROW-IDX.
012500         10  WT-ENTITY-TYPE          PIC X(20).
012600         10  WT-DIMENSION            PIC X(20).
012700         10  WT-VALUE                PIC S9(1)V9(4) COMP-3.
012800         10  WT-DISPLAY-ORDER        PIC S9(3) COMP-3.
012900         10  FILLER                  PIC X(10).
013000
013100 01  WS-DIM-ACCUM-TABLE.
013200     05  WS-DIM-OCCURS           PIC S9(2) COMP.
013300     05  WS-DIM-ROW OCCURS 20 TIMES
013400                        INDEXED BY WS-DIM-IDX.
013500         10  WS-DIM-NAME             PIC X(20).
013600         10  WS-DIM-SUM-WSCORE       PIC S9(7)V9(4) COMP-3.
013700         10  WS-DIM-SUM-WEIGHT       PIC S9(3)V9(4) COMP-3.
013800
013900 01  MORE-DATA-SW                PIC X(1) VALUE "Y".
014000     88  NO-MORE-DATA               VALUE "N".
014100
014200 01  WS-CURRENT-ENTITY.
014300     05  WS-CUR-ENTITY-TYPE      PIC X(20).
014400     05  WS-CUR-ENTITY-ID        PIC X(30).
014500
014600****** SHORT COMBINED KEY VIEW USED ONLY FOR THE SYSOUT BANNER
014700****** LINE PRINTED WHEN A NEW ENTITY STARTS.
014800 01  WS-CURRENT-ENTITY-BANNER REDEFINES WS-CURRENT-ENTITY.
014900     05  WS-BANNER-TYPE          PIC X(20).
015000     05  WS-BANNER-ID            PIC X(30).
015100
015200 01  WS-HAVE-CURRENT-SW          PIC X(1) VALUE "N".
015300     88  WS-HAVE-CURRENT            VALUE "Y".
015400
015500 01  MISC-WS-FLDS.
015600     05  WS-FOUND-SW             PIC X(1) VALUE "N".
015700         88  WS-MATCH-FOUND         VALUE "Y".
015800     05  WS-DIM-FOUND-IDX        PIC S9(4) COMP.
015900     05  WS-WT-FOUND-IDX         PIC S9(4) COMP.
016000     05  WS-DATE                 PIC 9(6).
016100****** BROKEN-OUT VIEW OF WS-DATE, USED ONLY ON THE SYSOUT BANNER
016200****** LINE - THE RUN CONTROLS THEMSELVES NEVER COMPARE ON IT.
016300     05  WS-DATE-PARTS REDEFINES WS-DATE.
016400         10  WS-DATE-YY          PIC 9(2).
016500         10  WS-DATE-MM          PIC 9(2).
016600         10  WS-DATE-DD          PIC 9(2).
016700
016800 01  ENTITY-ACCUMULATORS.
016900     05  WS-OVERALL-NUM          PIC S9(7)V9(4) COMP-3.
017000     05  WS-OVERALL-DEN          PIC S9(3)V9(4) COMP-3.
017100     05  WS-UNWT-SUM             PIC S9(5)V9(2) COMP-3.
017200     05  WS-UNWT-COUNT           PIC S9(2) COMP.
017300
017400****** DIAGNOSTIC PEEK AT THE OVERALL NUMERATOR/DENOMINATOR PAIR,
017500****** USED ONLY WHEN 500-FINALIZE-ENTITY DISPLAYS A ZERO-WEIGHT
017600****** WARNING LINE FOR AN ENTITY TYPE.
017700 01  WS-ACCUM-PEEK REDEFINES ENTITY-ACCUMULATORS.
017800     05  WS-ACCUM-PEEK-NUM       PIC X(4).
017900     05  WS-ACCUM-PEEK-DEN       PIC X(3).
018000     05  FILLER                  PIC X(4).
018100
018200 01  COUNTERS-AND-ACCUMULATORS.
018300     05  DETAIL-RECORDS-READ     PIC S9(9) COMP.
018400     05  ENTITIES-WRITTEN        PIC S9(9) COMP.
018500     05  WEIGHTS-LOADED          PIC S9(4) COMP.
018600     05  WS-TRAILER-COUNT        PIC S9(9) COMP.
018700
018800 COPY ABENDREC.
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT
019300             UNTIL NO-MORE-DATA.
019400     PERFORM 999-CLEANUP THRU 999-EXIT.
019500     MOVE +0 TO RETURN-CODE.
019600     GOBACK.
019700
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB HSHLTHSC ********".
020100     ACCEPT WS-DATE FROM DATE.
020200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020300     MOVE ZERO TO WS-DIM-OCCURS.
020400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020500
020600     MOVE ZERO TO WS-DIMWT-OCCURS.
020700     SET DIMWT-ROW-IDX TO 1.
020800     PERFORM 050-LOAD-DIMWT-TABLE THRU 050-EXIT
020900             UNTIL WFCODE = "10"
021000                OR DIMWT-ROW-IDX > 100.
021100
021200     PERFORM 900-READ-SIGSCORE THRU 900-EXIT.
021300 000-EXIT.
021400     EXIT.
021500
021600 050-LOAD-DIMWT-TABLE.
021700     READ DIMWT-FILE INTO WS-DIMWT-ROW(DIMWT-ROW-IDX)
021800         AT END
021900         GO TO 050-EXIT
022000     END-READ.
022100     ADD +1 TO WEIGHTS-LOADED.
022200     ADD +1 TO WS-DIMWT-OCCURS.
022300     SET DIMWT-ROW-IDX UP BY 1.
022400 050-EXIT.
022500     EXIT.
022600
022700 100-MAINLINE.
022800     MOVE "100-MAINLINE" TO PARA-NAME.
022900     IF SIGSCORE-TRAILER-REC
023000         IF WS-HAVE-CURRENT
023100             PERFORM 500-FINALIZE-ENTITY THRU 500-EXIT
023200         END-IF
023300         MOVE SS-TRLR-RECORD-COUNT TO WS-TRAILER-COUNT
023400         MOVE "N" TO MORE-DATA-SW
023500         GO TO 100-EXIT.
023600
023700     IF WS-HAVE-CURRENT
023800        AND (SS-ENTITY-TYPE NOT = WS-CUR-ENTITY-TYPE
023900          OR  SS-ENTITY-ID   NOT = WS-CUR-ENTITY-ID)
024000         PERFORM 500-FINALIZE-ENTITY THRU 500-EXIT.
024100
024200     IF NOT WS-HAVE-CURRENT
024300         PERFORM 510-START-NEW-ENTITY THRU 510-EXIT.
024400
024500     PERFORM 520-ACCUM-DIMENSION THRU 520-EXIT.
024600     PERFORM 900-READ-SIGSCORE THRU 900-EXIT.
024700 100-EXIT.
024800     EXIT.
024900
025000 510-START-NEW-ENTITY.
025100     MOVE SS-ENTITY-TYPE TO WS-CUR-ENTITY-TYPE.
025200     MOVE SS-ENTITY-ID   TO WS-CUR-ENTITY-ID.
025300     MOVE ZERO TO WS-DIM-OCCURS.
025400     MOVE "Y" TO WS-HAVE-CURRENT-SW.
025500 510-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900* 520-ACCUM-DIMENSION - FIND-OR-ADD THE DIMENSION ROW FOR THIS
026000* DETAIL RECORD, THEN ADD ITS WEIGHTED-SCORE AND WEIGHT IN.
026100******************************************************************
026200 520-ACCUM-DIMENSION.
026300     MOVE "N" TO WS-FOUND-SW.
026400     PERFORM 521-CHECK-ONE-DIM-ROW THRU 521-EXIT
026500             VARYING WS-DIM-IDX FROM 1 BY 1
026600             UNTIL WS-DIM-IDX > WS-DIM-OCCURS
026700                OR WS-MATCH-FOUND.
026800
026900     IF WS-MATCH-FOUND
027000         SET WS-DIM-IDX TO WS-DIM-FOUND-IDX
027100     ELSE IF WS-DIM-OCCURS < 20
027200         ADD +1 TO WS-DIM-OCCURS
027300         SET WS-DIM-IDX TO WS-DIM-OCCURS
027400         MOVE SS-DIMENSION TO WS-DIM-NAME(WS-DIM-IDX)
027500         MOVE ZERO TO WS-DIM-SUM-WSCORE(WS-DIM-IDX)
027600         MOVE ZERO TO WS-DIM-SUM-WEIGHT(WS-DIM-IDX)
027700     ELSE
027800         GO TO 520-EXIT.
027900
028000     ADD SS-WEIGHTED-SCORE TO WS-DIM-SUM-WSCORE(WS-DIM-IDX).
028100     ADD SS-WEIGHT         TO WS-DIM-SUM-WEIGHT(WS-DIM-IDX).
028200     ADD +1 TO DETAIL-RECORDS-READ.
028300 520-EXIT.
028400     EXIT.
028500
028600 521-CHECK-ONE-DIM-ROW.
028700     IF WS-DIM-NAME(WS-DIM-IDX) = SS-DIMENSION
028800         MOVE WS-DIM-IDX TO WS-DIM-FOUND-IDX
028900         MOVE "Y" TO WS-FOUND-SW.
029000 521-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400* 500-FINALIZE-ENTITY - AVERAGE EACH ACCUMULATED DIMENSION, ROLL
029500* THE DIMENSION SCORES UP TO ONE OVERALL-SCORE, WRITE THE
029600* HEALTH-SCORE OUTPUT RECORD, THEN RESET FOR THE NEXT ENTITY.
029700******************************************************************
029800 500-FINALIZE-ENTITY.
029900     INITIALIZE HLTHSCOR-RECORD.
030000     MOVE WS-CUR-ENTITY-TYPE TO HS-ENTITY-TYPE.
030100     MOVE WS-CUR-ENTITY-ID   TO HS-ENTITY-ID.
030200     MOVE WS-DIM-OCCURS      TO HS-DIMENSION-COUNT.
030300
030400     MOVE ZERO TO WS-OVERALL-NUM.
030500     MOVE ZERO TO WS-OVERALL-DEN.
030600     MOVE ZERO TO WS-UNWT-SUM.
030700     MOVE ZERO TO WS-UNWT-COUNT.
030800
030900     PERFORM 530-EMIT-ONE-DIMENSION THRU 530-EXIT
031000             VARYING WS-DIM-IDX FROM 1 BY 1
031100             UNTIL WS-DIM-IDX > WS-DIM-OCCURS.
031200
031300     IF WS-OVERALL-DEN > ZERO
031400         COMPUTE HS-OVERALL-SCORE ROUNDED =
031500             WS-OVERALL-NUM / WS-OVERALL-DEN
031600     ELSE IF WS-UNWT-COUNT > ZERO
031700         COMPUTE HS-OVERALL-SCORE ROUNDED =
031800             WS-UNWT-SUM / WS-UNWT-COUNT
031900     ELSE
032000         MOVE ZERO TO HS-OVERALL-SCORE.
032100
032200     WRITE FD-HLTHSCOR-REC FROM HLTHSCOR-RECORD.
032300     ADD +1 TO ENTITIES-WRITTEN.
032400     MOVE "N" TO WS-HAVE-CURRENT-SW.
032500 500-EXIT.
032600     EXIT.
032700
032800 530-EMIT-ONE-DIMENSION.
032900     MOVE WS-DIM-NAME(WS-DIM-IDX) TO
033000         HS-DIMENSION-SCORE-NAME(WS-DIM-IDX).
033100
033200     IF WS-DIM-SUM-WEIGHT(WS-DIM-IDX) > ZERO
033300         COMPUTE HS-DIMENSION-SCORE-VALUE(WS-DIM-IDX) ROUNDED =
033400             WS-DIM-SUM-WSCORE(WS-DIM-IDX) /
033500             WS-DIM-SUM-WEIGHT(WS-DIM-IDX)
033600     ELSE
033700         MOVE ZERO TO HS-DIMENSION-SCORE-VALUE(WS-DIM-IDX).
033800
033900     ADD HS-DIMENSION-SCORE-VALUE(WS-DIM-IDX) TO WS-UNWT-SUM.
034000     ADD +1 TO WS-UNWT-COUNT.
034100
034200     MOVE "N" TO WS-FOUND-SW.
034300     PERFORM 540-CHECK-ONE-DIMWT THRU 540-EXIT
034400             VARYING DIMWT-ROW-IDX FROM 1 BY 1
034500             UNTIL DIMWT-ROW-IDX > WS-DIMWT-OCCURS
034600                OR WS-MATCH-FOUND.
034700     IF WS-MATCH-FOUND
034800         SET DIMWT-ROW-IDX TO WS-WT-FOUND-IDX
034900         COMPUTE WS-OVERALL-NUM ROUNDED = WS-OVERALL-NUM +
035000             (HS-DIMENSION-SCORE-VALUE(WS-DIM-IDX) *
035100              WT-VALUE(DIMWT-ROW-IDX))
035200         ADD WT-VALUE(DIMWT-ROW-IDX) TO WS-OVERALL-DEN.
035300 530-EXIT.
035400     EXIT.
035500
035600 540-CHECK-ONE-DIMWT.
035700     IF WT-ENTITY-TYPE(DIMWT-ROW-IDX) = WS-CUR-ENTITY-TYPE
035800        AND WT-DIMENSION(DIMWT-ROW-IDX) = WS-DIM-NAME(WS-DIM-IDX)
035900         MOVE DIMWT-ROW-IDX TO WS-WT-FOUND-IDX
036000         MOVE "Y" TO WS-FOUND-SW.
036100 540-EXIT.
036200     EXIT.
036300
036400 800-OPEN-FILES.
036500     MOVE "800-OPEN-FILES" TO PARA-NAME.
036600     OPEN INPUT SIGSCORE-FILE, DIMWT-FILE.
036700     OPEN OUTPUT HLTHSCOR-FILE, SYSOUT.
036800 800-EXIT.
036900     EXIT.
037000
037100 850-CLOSE-FILES.
037200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037300     CLOSE SIGSCORE-FILE, DIMWT-FILE, HLTHSCOR-FILE, SYSOUT.
037400 850-EXIT.
037500     EXIT.
037600
037700 900-READ-SIGSCORE.
037800     READ SIGSCORE-FILE INTO SIGSCORE-RECORD
037900         AT END
038000         MOVE "N" TO MORE-DATA-SW
038100         MOVE "ABEND-REC MISSING TRAILER" TO ABEND-REASON
038200         GO TO 1000-ABEND-RTN
038300     END-READ.
038400 900-EXIT.
038500     EXIT.
038600
038700 999-CLEANUP.
038800     MOVE "999-CLEANUP" TO PARA-NAME.
038900     IF DETAIL-RECORDS-READ NOT = WS-TRAILER-COUNT                040588RH
039000         MOVE "SIGSCORE IN/OUT BALANCE FAILURE" TO ABEND-REASON
039100         MOVE WS-TRAILER-COUNT TO EXPECTED-VAL
039200         MOVE DETAIL-RECORDS-READ TO ACTUAL-VAL
039300         GO TO 1000-ABEND-RTN.
039400
039500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039600     DISPLAY "** SCORED SIGNAL DETAIL RECORDS READ **".
039700     DISPLAY DETAIL-RECORDS-READ.
039800     DISPLAY "** DIMENSION WEIGHTS LOADED **".
039900     DISPLAY WEIGHTS-LOADED.
040000     DISPLAY "** ENTITIES WRITTEN **".
040100     DISPLAY ENTITIES-WRITTEN.
040200     DISPLAY "******** NORMAL END OF JOB HSHLTHSC ********".
040300 999-EXIT.
040400     EXIT.
040500
040600 1000-ABEND-RTN.
040700     WRITE SYSOUT-REC FROM ABEND-REC.
040800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040900     DISPLAY "*** ABNORMAL END OF JOB-HSHLTHSC ***" UPON CONSOLE.
041000     DIVIDE ZERO-VAL INTO ONE-VAL.
