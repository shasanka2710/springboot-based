000100******************************************************************
000200* ABENDREC  -  SHOP-STANDARD ABEND / DIAGNOSTIC LAYOUT
000300*              WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN PARAGRAPH
000400*              OF EVERY BATCH PROGRAM IN THIS SUITE SO OPERATIONS
000500*              CAN TELL WHICH PARAGRAPH BLEW UP AND WHY WITHOUT
000600*              CRACKING OPEN A DUMP.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-LIT              PIC X(10) VALUE "**ABEND** ".
001000     05  PARA-NAME              PIC X(30).
001100     05  FILLER                 PIC X(1)  VALUE SPACE.
001200     05  ABEND-REASON           PIC X(40).
001300     05  FILLER                 PIC X(1)  VALUE SPACE.
001400     05  EXPECTED-VAL           PIC X(20).
001500     05  FILLER                 PIC X(1)  VALUE SPACE.
001600     05  ACTUAL-VAL             PIC X(20).
001700     05  FILLER                 PIC X(7)  VALUE SPACES.
