000100******************************************************************
000200* SIGNAL  -  NORMALIZED SIGNAL RECORD LAYOUT
000300*
000400* THIS MEMBER USED TO BE A DCLGEN OFF DDS0001.SIGNAL WHEN THE
000500* ADAPTER OUTPUT WAS PARKED IN DB2 FOR THE SCORING JOBS TO PICK
000600* UP.  01/2004 MODERNIZATION DROPPED THE DB2 STAGING TABLE IN
000700* FAVOR OF A FLAT SEQUENTIAL EXTRACT (SIGNALS.DAT) SO THE NIGHTLY
000800* SCORE RUN NO LONGER NEEDS A DB2 SUBSYSTEM UP TO PROCESS.  THE
000900* DCLGEN HEADER FORMAT WAS LEFT IN PLACE AS DOCUMENTATION.
001000*        LIBRARY(DDS0001.TEST.COPYLIB(SIGNAL))
001100*        ACTION(REPLACE)
001200******************************************************************
001300 01  SIGNAL-RECORD.
001400     05  SIGNAL-ID               PIC X(36).
001500     05  SIG-SOURCE-TYPE         PIC X(20).
001600     05  SIG-SOURCE-ID           PIC X(30).
001700     05  SIG-METRIC-KEY          PIC X(30).
001800     05  SIG-ENTITY-TYPE         PIC X(20).
001900     05  SIG-ENTITY-ID           PIC X(30).
002000     05  SIG-CANONICAL-FORM      PIC X(20).
002100         88  SIG-FORM-SCALAR        VALUE "SCALAR".
002200         88  SIG-FORM-BOOLEAN       VALUE "BOOLEAN".
002300         88  SIG-FORM-ENUM          VALUE "ENUM".
002400         88  SIG-FORM-COUNTABLE     VALUE "COUNTABLE_CATEGORY".
002500     05  SIG-SCALAR-VALUE        PIC S9(5)V9(2) COMP-3.
002600     05  SIG-BOOLEAN-VALUE       PIC X(1).
002700         88  SIG-BOOL-TRUE          VALUE "Y".
002800         88  SIG-BOOL-FALSE         VALUE "N".
002900         88  SIG-BOOL-UNSET         VALUE SPACE.
003000     05  SIG-ENUM-VALUE          PIC X(20).
003100     05  SIG-CATEGORY-OCCURS     PIC S9(2) COMP-3.
003200     05  SIG-CATEGORY-COUNT OCCURS 10 TIMES
003300                             INDEXED BY SIG-CAT-IDX.
003400         10  SIG-CAT-NAME        PIC X(20).
003500         10  SIG-CAT-VALUE       PIC S9(5) COMP-3.
003600     05  FILLER                  PIC X(15) VALUE SPACES.
003700******************************************************************
003800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11
003900******************************************************************
