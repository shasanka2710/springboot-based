000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSSIGSCR.
000300 AUTHOR. R HAUSER.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/10/87.
000600 DATE-COMPILED. 11/10/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2A OF THE NIGHTLY HEALTH-SCORE RUN.
001300*          IT SCORES EACH NORMALIZED SIGNAL AGAINST ITS CONFIGURED
001400*          SCORING RULE (LOOKED UP BY METRIC-KEY) AND WRITES A
001500*          SCORED-SIGNAL WORK RECORD PICKED UP DOWNSTREAM BY
001600*          HSHLTHSC FOR THE DIMENSION/OVERALL ROLLUP.
001700*
001800*          A SIGNAL WITH NO CONFIGURED RULE, A DISABLED RULE, OR A
001900*          RULE WHOSE REQUIRED-FORM DOES NOT MATCH THE SIGNAL'S
002000*          OWN CANONICAL FORM IS SKIPPED - IT CONTRIBUTES NOTHING
002100*          TO ANY DIMENSION OR OVERALL SCORE.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   DDS0001.SIGNALS
002600
002700         INPUT RULE TABLE        -   DDS0001.SCORRULE
002800
002900         OUTPUT FILE PRODUCED    -   DDS0001.SIGSCORE
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG                                                     *
003500* DATE     BY    TICKET    DESCRIPTION                           *
003600* -------- ----- --------- ------------------------------------- *
003700* 11/10/87 RGH   IS-0313   ORIGINAL PROGRAM.  METRIC-KEY LOOKUP,  *
003800*                          CALLS HSOPCALC, WRITES SIGSCORE.DAT    *
003900*                          WITH THE USUAL DETAIL/TRAILER BALANCE. *
004000* 03/22/88 RGH   IS-0356   SCORRULE TABLE LOAD NOW STOPS ON FIRST *
004100*                          READ ERROR INSTEAD OF LOOPING TO 300   *
004200*                          ROWS - A BAD DATASET WAS WRAPPING THE  *
004300*                          TABLE INDEX AND CORRUPTING ROW ONE.    *
004400* 08/14/89 T VANCE IS-0513 SKIP SIGNALS WHOSE CANONICAL FORM DOES *
004500*                          NOT MATCH THE RULE'S REQUIRED-FORM -   *
004600*                          A MISCONFIGURED RULE WAS SCORING       *
004700*                          BOOLEAN SIGNALS THROUGH A THRESHOLD    *
004800*                          OPERATOR AND BLOWING UP HSOPCALC.      *
004900* 11/30/98 D OKONKWO Y2K-004 WS-DATE USED FOR DISPLAY ONLY - NO   *
005000*                          COMPARISON OR SORT - NO CHANGE MADE.   *
005100* 05/02/11 M PELLETIER IS-0810 RULE-ENABLED / REQUIRED-FORM CHECKS*
005200*                          MOVED HERE FROM HSOPCALC PER IS-0810.  *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT SIGNALS-FILE
006700     ASSIGN TO UT-S-SIGNALS
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS SFCODE.
007000
007100     SELECT SCORRULE-FILE
007200     ASSIGN TO UT-S-SCORRULE
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS RFCODE.
007500
007600     SELECT SIGSCORE-FILE
007700     ASSIGN TO UT-S-SIGSCORE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  SIGNALS-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 458 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS FD-SIGNALS-REC.
009700 01  FD-SIGNALS-REC              PIC X(458).
009800
009900****** SCORING-RULE TABLE - READ ENTIRELY INTO WORKING STORAGE
010000 FD  SCORRULE-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 348 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS FD-SCORRULE-REC.
010600 01  FD-SCORRULE-REC             PIC X(348).
010700
010800 FD  SIGSCORE-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 168 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-SIGSCORE-REC.
011400 01  FD-SIGSCORE-REC             PIC X(168).
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  SFCODE                  PIC X(2).
011900         88 NO-MORE-SIGNALS      VALUE "10".
012000     05  RFCODE                  PIC X(2).
012100     05  OFCODE                  PIC X(2).
012200
012300 COPY SIGNAL.
012400 COPY SIGSCORE.
012500
012600 01  WS-SCORRULE-TABLE.
012700     05  WS-RULE-OCCURS          PIC S9(4) COMP.
012800     05  WS-RULE-ROW OCCURS 300 TIMES
012900                        INDEXED BY RULE-ROW-IDX.
013000         10  RULE-METRIC-KEY         PIC X(30).
013100         10  RULE-REQUIRED-FORM      PIC X(20).
013200         10  RULE-OPERATOR           PIC X(24).
013300             88  RULE-OP-THRESHOLD      VALUE "THRESHOLD_SCORE".
013400             88  RULE-OP-CATEGORY-SUM   VALUE
013500                                    "WEIGHTED_CATEGORY_SUM".
013600             88  RULE-OP-BOOLEAN        VALUE "BOOLEAN_PENALTY".
013700             88  RULE-OP-ENUM           VALUE "ENUM_MAPPING".
013800         10  RULE-WEIGHT             PIC S9(1)V9(4) COMP-3.
013900         10  RULE-DIMENSION          PIC X(20).
014000         10  RULE-ENABLED            PIC X(1).
014100             88  RULE-IS-ENABLED        VALUE "Y".
014200         10  RULE-PARM-AREA          PIC X(250).
014300
014400 77  MORE-DATA-SW                PIC X(1) VALUE "Y".
014500     88  NO-MORE-DATA               VALUE "N".
014600
014700****** SET INSIDE 200-FIND-ONE-RULE WHEN THE SCAN LANDS ON A
014800****** MATCHING METRIC-KEY - A STANDALONE SCAN INDEX, THE SAME
014900****** WAY PATSRCH KEEPS ITS OWN TABLE-SEARCH WORK FIELDS.
015000 77  WS-RULE-FOUND-IDX           PIC S9(4) COMP.
015100
015200 01  MISC-WS-FLDS.
015300     05  WS-FOUND-SW             PIC X(1) VALUE "N".
015400         88  WS-MATCH-FOUND         VALUE "Y".
015500     05  FILLER                  PIC X(6).
015600     05  WS-DATE                 PIC 9(6).
015700****** BROKEN-OUT VIEW OF WS-DATE, USED ONLY ON THE SYSOUT BANNER
015800****** LINE - THE RUN CONTROLS THEMSELVES NEVER COMPARE ON IT.
015900     05  WS-DATE-PARTS REDEFINES WS-DATE.
016000         10  WS-DATE-YY          PIC 9(2).
016100         10  WS-DATE-MM          PIC 9(2).
016200         10  WS-DATE-DD          PIC 9(2).
016300
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  SIGNALS-READ            PIC S9(9) COMP.
016600     05  SIGNALS-SCORED          PIC S9(9) COMP.
016700     05  SIGNALS-SKIPPED         PIC S9(9) COMP.
016800     05  RULES-LOADED            PIC S9(4) COMP.
016900
017000****** LINKAGE-STYLE WORK AREAS PASSED TO HSOPCALC BY REFERENCE
017100 01  WS-SCORRULE-CALL-AREA.
017200     05  CALL-RULE-METRIC-KEY    PIC X(30).
017300     05  CALL-RULE-REQUIRED-FORM PIC X(20).
017400     05  CALL-RULE-OPERATOR      PIC X(24).
017500         88  CALL-RULE-OP-THRESHOLD    VALUE "THRESHOLD_SCORE".
017600         88  CALL-RULE-OP-CATEGORY-SUM VALUE
017700                                   "WEIGHTED_CATEGORY_SUM".
017800         88  CALL-RULE-OP-BOOLEAN      VALUE "BOOLEAN_PENALTY".
017900         88  CALL-RULE-OP-ENUM         VALUE "ENUM_MAPPING".
018000     05  CALL-RULE-WEIGHT         PIC S9(1)V9(4) COMP-3.
018100     05  CALL-RULE-DIMENSION      PIC X(20).
018200     05  CALL-RULE-ENABLED        PIC X(1).
018300     05  CALL-RULE-PARM-AREA      PIC X(250).
018400
018500****** DIAGNOSTIC PEEK AT THE FIRST THRESHOLD PAIR, USED ONLY WHEN
018600****** A THRESHOLD_SCORE RULE COMES BACK WITH A BAD RETURN CODE.
018700 01  WS-CALL-AREA-THRESH-PEEK REDEFINES WS-SCORRULE-CALL-AREA.
018800     05  FILLER                  PIC X(75).
018900     05  WS-PEEK-THRESH-OCCURS   PIC S9(4) COMP.
019000     05  WS-PEEK-THRESH-MIN      PIC S9(3)V9(2) COMP-3.
019100     05  WS-PEEK-THRESH-MAX      PIC S9(3)V9(2) COMP-3.
019200     05  FILLER                  PIC X(238).
019300
019400 01  OPCALC-RESULT.
019500     05  OP-SCORE                PIC S9(3)V9(2) COMP-3.
019600     05  OP-RETURN-CD            PIC S9(4) COMP.
019700         88  OP-RC-OK               VALUE 0.
019800         88  OP-RC-INVALID-RULE     VALUE 4.
019900
020000****** RAW BYTE VIEW OF THE OPCALC ANSWER AREA, USED ONLY WHEN
020100****** DISPLAYING IT TO SYSOUT FOR AN INVALID-RULE DIAGNOSTIC.
020200 01  WS-OPCALC-RESULT-BYTE-VIEW REDEFINES OPCALC-RESULT.
020300     05  WS-OPCALC-BYTES         PIC X(5).
020400
020500 COPY ABENDREC.
020600
020700 PROCEDURE DIVISION.
020800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020900     PERFORM 100-MAINLINE THRU 100-EXIT
021000             UNTIL NO-MORE-DATA.
021100     PERFORM 999-CLEANUP THRU 999-EXIT.
021200     MOVE +0 TO RETURN-CODE.
021300     GOBACK.
021400
021500 000-HOUSEKEEPING.
021600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021700     DISPLAY "******** BEGIN JOB HSSIGSCR ********".
021800     ACCEPT WS-DATE FROM DATE.
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022100
022200     MOVE ZERO TO WS-RULE-OCCURS.
022300     SET RULE-ROW-IDX TO 1.
022400     PERFORM 050-LOAD-SCORRULE-TABLE THRU 050-EXIT
022500             UNTIL RFCODE = "10"
022600                OR RULE-ROW-IDX > 300.
022700
022800     PERFORM 900-READ-SIGNAL THRU 900-EXIT.
022900 000-EXIT.
023000     EXIT.
023100
023200 050-LOAD-SCORRULE-TABLE.
023300     READ SCORRULE-FILE INTO WS-RULE-ROW(RULE-ROW-IDX)
023400         AT END
023500         GO TO 050-EXIT
023600     END-READ.
023700     ADD +1 TO RULES-LOADED.
023800     ADD +1 TO WS-RULE-OCCURS.
023900     SET RULE-ROW-IDX UP BY 1.
024000 050-EXIT.
024100     EXIT.
024200
024300 100-MAINLINE.
024400     MOVE "100-MAINLINE" TO PARA-NAME.
024500     MOVE "N" TO WS-FOUND-SW.
024600     PERFORM 200-FIND-ONE-RULE THRU 200-EXIT
024700             VARYING RULE-ROW-IDX FROM 1 BY 1
024800             UNTIL RULE-ROW-IDX > WS-RULE-OCCURS
024900                OR WS-MATCH-FOUND.
025000
025100     IF WS-MATCH-FOUND
025200         SET RULE-ROW-IDX TO WS-RULE-FOUND-IDX
025300         IF RULE-IS-ENABLED(RULE-ROW-IDX)                         050211MP
025400            AND RULE-REQUIRED-FORM(RULE-ROW-IDX) =
025500                SIG-CANONICAL-FORM
025600             PERFORM 300-SCORE-ONE-SIGNAL THRU 300-EXIT
025700         ELSE
025800             ADD +1 TO SIGNALS-SKIPPED
025900         END-IF
026000     ELSE
026100         ADD +1 TO SIGNALS-SKIPPED.
026200
026300     PERFORM 900-READ-SIGNAL THRU 900-EXIT.
026400 100-EXIT.
026500     EXIT.
026600
026700 200-FIND-ONE-RULE.
026800     IF RULE-METRIC-KEY(RULE-ROW-IDX) = SIG-METRIC-KEY
026900         MOVE RULE-ROW-IDX TO WS-RULE-FOUND-IDX
027000         MOVE "Y" TO WS-FOUND-SW.
027100 200-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* 300-SCORE-ONE-SIGNAL - COPY THE RULE ROW INTO THE LINKAGE-STYLE
027600* CALL AREA (CALL BY REFERENCE MUST NOT POINT AT AN INDEXED TABLE
027700* ELEMENT WHOSE SUBSCRIPT CHANGES BEHIND HSOPCALC'S BACK), CALL
027800* HSOPCALC, THEN BUILD AND WRITE THE SIGSCORE DETAIL RECORD.
027900******************************************************************
028000 300-SCORE-ONE-SIGNAL.
028100     MOVE RULE-METRIC-KEY(RULE-ROW-IDX)    TO CALL-RULE-METRIC-KEY.
028200     MOVE RULE-REQUIRED-FORM(RULE-ROW-IDX) TO
028300                                    CALL-RULE-REQUIRED-FORM.
028400     MOVE RULE-OPERATOR(RULE-ROW-IDX)      TO CALL-RULE-OPERATOR.
028500     MOVE RULE-WEIGHT(RULE-ROW-IDX)        TO CALL-RULE-WEIGHT.
028600     MOVE RULE-DIMENSION(RULE-ROW-IDX)     TO CALL-RULE-DIMENSION.
028700     MOVE RULE-ENABLED(RULE-ROW-IDX)       TO CALL-RULE-ENABLED.
028800     MOVE RULE-PARM-AREA(RULE-ROW-IDX)     TO CALL-RULE-PARM-AREA.
028900
029000     CALL "HSOPCALC" USING SIGNAL-RECORD, WS-SCORRULE-CALL-AREA,
029100                            OPCALC-RESULT.
029200
029300     IF OP-RC-INVALID-RULE
029400         ADD +1 TO SIGNALS-SKIPPED
029500         GO TO 300-EXIT.
029600
029700     MOVE "D" TO SIGSCORE-REC-TYPE.
029800     MOVE SIGNAL-ID       TO SS-SIGNAL-ID.
029900     MOVE SIG-ENTITY-TYPE TO SS-ENTITY-TYPE.
030000     MOVE SIG-ENTITY-ID   TO SS-ENTITY-ID.
030100     MOVE SIG-METRIC-KEY  TO SS-METRIC-KEY.
030200     MOVE CALL-RULE-DIMENSION TO SS-DIMENSION.
030300     MOVE OP-SCORE        TO SS-SCORE.
030400     MOVE CALL-RULE-WEIGHT TO SS-WEIGHT.
030500     COMPUTE SS-WEIGHTED-SCORE ROUNDED = OP-SCORE * CALL-RULE-WEIGHT.
030600
030700     WRITE FD-SIGSCORE-REC FROM SIGSCORE-RECORD.
030800     ADD +1 TO SIGNALS-SCORED.
030900 300-EXIT.
031000     EXIT.
031100
031200 800-OPEN-FILES.
031300     MOVE "800-OPEN-FILES" TO PARA-NAME.
031400     OPEN INPUT SIGNALS-FILE, SCORRULE-FILE.
031500     OPEN OUTPUT SIGSCORE-FILE, SYSOUT.
031600 800-EXIT.
031700     EXIT.
031800
031900 850-CLOSE-FILES.
032000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032100     CLOSE SIGNALS-FILE, SCORRULE-FILE, SIGSCORE-FILE, SYSOUT.
032200 850-EXIT.
032300     EXIT.
032400
032500 900-READ-SIGNAL.
032600     READ SIGNALS-FILE INTO SIGNAL-RECORD
032700         AT END
032800         MOVE "N" TO MORE-DATA-SW
032900         GO TO 900-EXIT
033000     END-READ.
033100     ADD +1 TO SIGNALS-READ.
033200 900-EXIT.
033300     EXIT.
033400
033500 999-CLEANUP.
033600     MOVE "999-CLEANUP" TO PARA-NAME.
033700     MOVE "T" TO SIGSCORE-REC-TYPE.
033800     MOVE SIGNALS-SCORED TO SS-TRLR-RECORD-COUNT.
033900     WRITE FD-SIGSCORE-REC FROM SIGSCORE-RECORD.
034000
034100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034200     DISPLAY "** SIGNALS READ **".
034300     DISPLAY SIGNALS-READ.
034400     DISPLAY "** RULES LOADED **".
034500     DISPLAY RULES-LOADED.
034600     DISPLAY "** SIGNALS SCORED **".
034700     DISPLAY SIGNALS-SCORED.
034800     DISPLAY "** SIGNALS SKIPPED (NO RULE/DISABLED/FORM) **".
034900     DISPLAY SIGNALS-SKIPPED.
035000     DISPLAY "******** NORMAL END OF JOB HSSIGSCR ********".
035100 999-EXIT.
035200     EXIT.
035300
035400 1000-ABEND-RTN.
035500     WRITE SYSOUT-REC FROM ABEND-REC.
035600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035700     DISPLAY "*** ABNORMAL END OF JOB-HSSIGSCR ***" UPON CONSOLE.
035800     DIVIDE ZERO-VAL INTO ONE-VAL.
