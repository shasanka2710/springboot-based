000100****** SCORRULE - SIGNAL SCORING RULE TABLE ROW
000200****** ONE ROW PER METRIC-KEY.  RULE-PARM-AREA IS A GENERIC 250
000300****** BYTE SLOT REDEFINED FOUR WAYS - ONE PER FIXED SCORING
000400****** OPERATOR - SINCE COBOL HAS NO GENERIC "MAP" DATA TYPE THE
000500****** WAY THE ORIGINAL RULE ENGINE'S CONFIG DOCUMENTS DID.  ONLY
000600****** THE REDEFINITION MATCHING RULE-OPERATOR IS MEANINGFUL FOR
000700****** A GIVEN ROW - SEE HSOPCALC FOR THE DISPATCH.
000800 01  SCORRULE-RECORD.
000900     05  RULE-METRIC-KEY         PIC X(30).
001000     05  RULE-REQUIRED-FORM      PIC X(20).
001100     05  RULE-OPERATOR           PIC X(24).
001200         88  RULE-OP-THRESHOLD      VALUE "THRESHOLD_SCORE".
001300         88  RULE-OP-CATEGORY-SUM   VALUE "WEIGHTED_CATEGORY_SUM".
001400         88  RULE-OP-BOOLEAN        VALUE "BOOLEAN_PENALTY".
001500         88  RULE-OP-ENUM           VALUE "ENUM_MAPPING".
001600     05  RULE-WEIGHT             PIC S9(1)V9(4) COMP-3.
001700     05  RULE-DIMENSION          PIC X(20).
001800     05  RULE-ENABLED            PIC X(1).
001900         88  RULE-IS-ENABLED        VALUE "Y".
002000
002100     05  RULE-PARM-AREA          PIC X(250).
002200
002300     05  THRESHOLD-PARMS REDEFINES RULE-PARM-AREA.
002400         10  RULE-THRESHOLD-OCCURS      PIC S9(2) COMP-3.
002500         10  RULE-DEFAULT-SCORE         PIC S9(3)V9(2) COMP-3.
002600         10  RULE-THRESHOLD OCCURS 10 TIMES
002700                           INDEXED BY RULE-THRESH-IDX.
002800             15  RULE-THRESH-MIN        PIC S9(5)V9(2) COMP-3.
002900             15  RULE-THRESH-MAX        PIC S9(5)V9(2) COMP-3.
003000             15  RULE-THRESH-SCORE      PIC S9(3)V9(2) COMP-3.
003100         10  FILLER                     PIC X(105).
003200
003300     05  CATWEIGHT-PARMS REDEFINES RULE-PARM-AREA.
003400         10  RULE-CAT-WEIGHT-OCCURS     PIC S9(2) COMP-3.
003500         10  RULE-BASE-SCORE            PIC S9(3)V9(2) COMP-3.
003600         10  RULE-MIN-SCORE             PIC S9(3)V9(2) COMP-3.
003700         10  RULE-MAX-SCORE             PIC S9(3)V9(2) COMP-3.
003800         10  RULE-CAT-WEIGHT OCCURS 10 TIMES
003900                           INDEXED BY RULE-CATWT-IDX.
004000             15  RULE-CAT-WEIGHT-NAME   PIC X(20).
004100             15  RULE-CAT-WEIGHT-VALUE  PIC S9(3)V9(2) COMP-3.
004200         10  FILLER                     PIC X(9).
004300
004400     05  BOOLPEN-PARMS REDEFINES RULE-PARM-AREA.
004500         10  RULE-TRUE-SCORE            PIC S9(3)V9(2) COMP-3.
004600         10  RULE-FALSE-SCORE           PIC S9(3)V9(2) COMP-3.
004700         10  FILLER                     PIC X(244).
004800
004900     05  ENUMMAP-PARMS REDEFINES RULE-PARM-AREA.
005000         10  RULE-ENUM-SCORE-OCCURS     PIC S9(2) COMP-3.
005100         10  RULE-ENUM-DEFAULT-SCORE    PIC S9(3)V9(2) COMP-3.
005200         10  RULE-ENUM-SCORE OCCURS 10 TIMES
005300                           INDEXED BY RULE-ENUM-IDX.
005400             15  RULE-ENUM-VALUE        PIC X(20).
005500             15  RULE-ENUM-SCORE-VAL    PIC S9(3)V9(2) COMP-3.
005600         10  FILLER                     PIC X(15).
