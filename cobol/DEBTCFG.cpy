000100****** DEBTCFG - DEBT SIGNAL CONTRIBUTION CONFIG TABLE ROW
000200****** ONE ROW PER METRIC-KEY.  THE THREE THRESHOLD SWITCHES
000300****** BELOW EACH THRESHOLD FIELD RECORD WHETHER THAT TIER WAS
000400****** ACTUALLY CONFIGURED - A MISSING TIER MUST NEVER BE TREATED
000500****** AS "THRESHOLD OF ZERO", IT MUST NEVER MATCH AT ALL.
000600 01  DEBTCFG-RECORD.
000700     05  DEBT-METRIC-KEY             PIC X(30).
000800     05  DEBT-DIMENSION              PIC X(20).
000900     05  DEBT-CRITICAL-THR-SW        PIC X(1).
001000         88  DEBT-CRITICAL-THR-SET      VALUE "Y".
001100     05  DEBT-CRITICAL-THRESHOLD     PIC S9(5)V9(2) COMP-3.
001200     05  DEBT-HIGH-THR-SW            PIC X(1).
001300         88  DEBT-HIGH-THR-SET          VALUE "Y".
001400     05  DEBT-HIGH-THRESHOLD         PIC S9(5)V9(2) COMP-3.
001500     05  DEBT-MEDIUM-THR-SW          PIC X(1).
001600         88  DEBT-MEDIUM-THR-SET        VALUE "Y".
001700     05  DEBT-MEDIUM-THRESHOLD       PIC S9(5)V9(2) COMP-3.
001800     05  DEBT-DESCRIPTION-TEMPLATE   PIC X(80).
001900     05  DEBT-ENABLED                PIC X(1).
002000         88  DEBT-IS-ENABLED            VALUE "Y".
002100     05  FILLER                      PIC X(10) VALUE SPACES.
