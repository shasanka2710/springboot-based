000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HSOPCALC.
000400 AUTHOR. R HAUSER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/84.
000700 DATE-COMPILED. 06/12/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200* DATE     BY    TICKET    DESCRIPTION                           *
001300* -------- ----- --------- ------------------------------------- *
001400* 06/12/84 RGH   IS-0311   ORIGINAL PROGRAM.  CALLED SUBROUTINE   *
001500*                          THAT SCORES ONE SIGNAL AGAINST ITS     *
001600*                          CONFIGURED RULE.  FOUR FIXED OPERATORS *
001700*                          ONLY - THRESHOLD, WEIGHTED CATEGORY    *
001800*                          SUM, BOOLEAN PENALTY, ENUM MAPPING.    *
001900* 02/09/86 RGH   IS-0355   ADDED WEIGHTED-CATEGORY-SUM OPERATOR   *
002000*                          FOR THE NEW ISSUE-COUNT SIGNALS.       *
002100* 08/14/89 T VANCE IS-0512 ADDED CLAMP TO MIN/MAX SCORE ON THE    *
002200*                          CATEGORY SUM OPERATOR - UNCLAMPED      *
002300*                          SCORES WERE BLOWING OUT THE DIMENSION  *
002400*                          ROLLUP ON DIRTY CONFIG ROWS.           *
002500* 03/22/93 D OKONKWO IS-0601 ENUM-MAPPING OPERATOR ADDED FOR THE  *
002600*                          NEW LICENSE-COMPLIANCE SIGNALS.        *
002700* 11/30/98 D OKONKWO Y2K-004 THIS PROGRAM CARRIES NO DATE FIELDS. *
002800*                          Y2K REVIEW - NO CHANGE REQUIRED.       *
002900* 07/17/03 M PELLETIER IS-0733 HALF-UP ROUNDING MADE EXPLICIT ON  *
003000*                          ALL FOUR OPERATORS - PRIOR TRUNCATION  *
003100*                          WAS QUIETLY UNDER-SCORING BORDERLINE   *
003200*                          SIGNALS.                               *
003300* 05/02/11 M PELLETIER IS-0810 RULE-ENABLED / REQUIRED-FORM CHECKS*
003400*                          MOVED UP INTO HSSIGSCR - THIS PROGRAM  *
003500*                          NOW ASSUMES A VALID, ENABLED RULE.     *
003600******************************************************************
003700* REMARKS.
003800*     CALLED ONCE PER SIGNAL FROM HSSIGSCR.  RECEIVES THE SIGNAL
003900*     AND ITS MATCHING SCORING-RULE ROW, RETURNS OP-SCORE AND
004000*     OP-RETURN-CD.  OP-RETURN-CD OF 4 MEANS THE RULE'S REQUIRED
004100*     PARAMETERS WERE NOT PRESENT (E.G. ZERO THRESHOLD ROWS) AND
004200*     THE CALLER MUST SKIP THE SIGNAL RATHER THAN TRUST OP-SCORE.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-CAT-IDX              PIC S9(4) COMP.
005700     05  WS-THR-IDX              PIC S9(4) COMP.
005800     05  WS-ENUM-IDX             PIC S9(4) COMP.
005900     05  WS-RUNNING-SCORE        PIC S9(5)V9(4) COMP-3.
006000     05  WS-FOUND-SW             PIC X(1) VALUE "N".
006100         88  WS-MATCH-FOUND         VALUE "Y".
006200     05  FILLER                  PIC X(4).
006300
006400****** DIAGNOSTIC PEEK AT THE THREE SCAN INDEXES, USED ONLY WHEN
006500****** A SCORING PARAGRAPH ABENDS WITH A SUBSCRIPT OUT OF RANGE.
006600 01  WS-INDEX-PEEK REDEFINES MISC-FIELDS.
006700     05  WS-PEEK-CAT-IDX         PIC X(2).
006800     05  WS-PEEK-THR-IDX         PIC X(2).
006900     05  WS-PEEK-ENUM-IDX        PIC X(2).
007000     05  FILLER                  PIC X(9).
007100
007200 LINKAGE SECTION.
007300 COPY SIGNAL.
007400 COPY SCORRULE.
007500
007600 01  OPCALC-RESULT.
007700     05  OP-SCORE                PIC S9(3)V9(2) COMP-3.
007800     05  OP-RETURN-CD            PIC S9(4) COMP.
007900         88  OP-RC-OK               VALUE 0.
008000         88  OP-RC-INVALID-RULE     VALUE 4.
008100
008200****** RAW BYTE VIEW OF THE ANSWER AREA, USED ONLY WHEN DISPLAYING
008300****** IT TO SYSOUT FROM THE CALLING PROGRAM'S DIAGNOSTIC PATH.
008400 01  WS-OPCALC-RESULT-BYTES REDEFINES OPCALC-RESULT.
008500     05  WS-OPCALC-SCORE-BYTES   PIC X(3).
008600     05  FILLER                  PIC X(2).
008700
008800****** DIAGNOSTIC PEEK AT OP-SCORE ONLY, USED WHEN THE CALLER
008900****** DISPLAYS THE ANSWER WITHOUT THE RETURN-CODE BYTES.
009000 01  WS-OPCALC-SCORE-PEEK REDEFINES OPCALC-RESULT.
009100     05  WS-PEEK-SCORE-BYTES     PIC X(3).
009200     05  FILLER                  PIC X(2).
009300
009400 PROCEDURE DIVISION USING SIGNAL-RECORD, SCORRULE-RECORD,
009500                           OPCALC-RESULT.
009600
009700     MOVE ZERO TO OP-SCORE.
009800     MOVE ZERO TO OP-RETURN-CD.
009900
010000     IF RULE-OP-THRESHOLD
010100         PERFORM 100-THRESHOLD-SCORE THRU 100-EXIT
010200     ELSE IF RULE-OP-CATEGORY-SUM
010300         PERFORM 200-CATEGORY-SUM-SCORE THRU 200-EXIT
010400     ELSE IF RULE-OP-BOOLEAN
010500         PERFORM 300-BOOLEAN-PENALTY-SCORE THRU 300-EXIT
010600     ELSE IF RULE-OP-ENUM
010700         PERFORM 400-ENUM-MAPPING-SCORE THRU 400-EXIT
010800     ELSE
010900         MOVE 4 TO OP-RETURN-CD.
011000
011100     GOBACK.
011200
011300******************************************************************
011400* 100-THRESHOLD-SCORE - SCALAR SIGNALS ONLY.  SCAN CONFIGURED
011500* RANGES IN ORDER, FIRST MIN<=VALUE<=MAX WINS.  AT LEAST ONE
011600* THRESHOLD ROW IS REQUIRED OR THE RULE IS INVALID.
011700******************************************************************
011800 100-THRESHOLD-SCORE.
011900     IF RULE-THRESHOLD-OCCURS = ZERO
012000         MOVE 4 TO OP-RETURN-CD
012100         GO TO 100-EXIT.
012200
012300     MOVE "N" TO WS-FOUND-SW.
012400     PERFORM 110-SCAN-ONE-THRESHOLD THRU 110-EXIT
012500             VARYING WS-THR-IDX FROM 1 BY 1
012600             UNTIL WS-THR-IDX > RULE-THRESHOLD-OCCURS
012700                OR WS-MATCH-FOUND.
012800
012900     IF NOT WS-MATCH-FOUND
013000         COMPUTE OP-SCORE ROUNDED = RULE-DEFAULT-SCORE.
013100 100-EXIT.
013200     EXIT.
013300
013400 110-SCAN-ONE-THRESHOLD.
013500     IF SIG-SCALAR-VALUE >= RULE-THRESH-MIN(WS-THR-IDX)
013600        AND SIG-SCALAR-VALUE <= RULE-THRESH-MAX(WS-THR-IDX)
013700         COMPUTE OP-SCORE ROUNDED = RULE-THRESH-SCORE(WS-THR-IDX)
013800         MOVE "Y" TO WS-FOUND-SW.
013900 110-EXIT.
014000     EXIT.
014100
014200******************************************************************
014300* 200-CATEGORY-SUM-SCORE - COUNTABLE_CATEGORY SIGNALS ONLY.
014400* START AT RULE-BASE-SCORE, ADD WEIGHT*COUNT FOR EVERY CATEGORY
014500* THE SIGNAL CARRIES THAT ALSO HAS A CONFIGURED WEIGHT, CLAMP TO
014600* [RULE-MIN-SCORE, RULE-MAX-SCORE].  AT LEAST ONE WEIGHT ROW IS
014700* REQUIRED OR THE RULE IS INVALID.
014800******************************************************************
014900 200-CATEGORY-SUM-SCORE.
015000     IF RULE-CAT-WEIGHT-OCCURS = ZERO
015100         MOVE 4 TO OP-RETURN-CD
015200         GO TO 200-EXIT.
015300
015400     MOVE RULE-BASE-SCORE TO WS-RUNNING-SCORE.
015500
015600     PERFORM 220-ADD-CATEGORY-WEIGHT THRU 220-EXIT
015700             VARYING WS-CAT-IDX FROM 1 BY 1
015800             UNTIL WS-CAT-IDX > SIG-CATEGORY-OCCURS.
015900
016000     IF WS-RUNNING-SCORE < RULE-MIN-SCORE
016100         MOVE RULE-MIN-SCORE TO WS-RUNNING-SCORE
016200     ELSE IF WS-RUNNING-SCORE > RULE-MAX-SCORE
016300         MOVE RULE-MAX-SCORE TO WS-RUNNING-SCORE.
016400
016500     COMPUTE OP-SCORE ROUNDED = WS-RUNNING-SCORE.
016600 200-EXIT.
016700     EXIT.
016800
016900 220-ADD-CATEGORY-WEIGHT.
017000     PERFORM 230-FIND-CATEGORY-WEIGHT THRU 230-EXIT
017100             VARYING WS-THR-IDX FROM 1 BY 1
017200             UNTIL WS-THR-IDX > RULE-CAT-WEIGHT-OCCURS.
017300 220-EXIT.
017400     EXIT.
017500
017600 230-FIND-CATEGORY-WEIGHT.
017700     IF SIG-CAT-NAME(WS-CAT-IDX) =
017800        RULE-CAT-WEIGHT-NAME(WS-THR-IDX)
017900         COMPUTE WS-RUNNING-SCORE ROUNDED =
018000             WS-RUNNING-SCORE +
018100             (RULE-CAT-WEIGHT-VALUE(WS-THR-IDX) *
018200              SIG-CAT-VALUE(WS-CAT-IDX)).
018300 230-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700* 300-BOOLEAN-PENALTY-SCORE - BOOLEAN SIGNALS ONLY.
018800******************************************************************
018900 300-BOOLEAN-PENALTY-SCORE.
019000     IF SIG-BOOL-TRUE
019100         COMPUTE OP-SCORE ROUNDED = RULE-TRUE-SCORE
019200     ELSE
019300         COMPUTE OP-SCORE ROUNDED = RULE-FALSE-SCORE.
019400 300-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800* 400-ENUM-MAPPING-SCORE - ENUM SIGNALS ONLY.  AT LEAST ONE
019900* MAPPING ROW IS REQUIRED OR THE RULE IS INVALID.
020000******************************************************************
020100 400-ENUM-MAPPING-SCORE.
020200     IF RULE-ENUM-SCORE-OCCURS = ZERO
020300         MOVE 4 TO OP-RETURN-CD
020400         GO TO 400-EXIT.
020500
020600     MOVE "N" TO WS-FOUND-SW.
020700     PERFORM 410-SCAN-ONE-ENUM-VALUE THRU 410-EXIT
020800             VARYING WS-ENUM-IDX FROM 1 BY 1
020900             UNTIL WS-ENUM-IDX > RULE-ENUM-SCORE-OCCURS
021000                OR WS-MATCH-FOUND.
021100
021200     IF NOT WS-MATCH-FOUND
021300         COMPUTE OP-SCORE ROUNDED = RULE-ENUM-DEFAULT-SCORE.
021400 400-EXIT.
021500     EXIT.
021600
021700 410-SCAN-ONE-ENUM-VALUE.
021800     IF SIG-ENUM-VALUE = RULE-ENUM-VALUE(WS-ENUM-IDX)
021900         COMPUTE OP-SCORE ROUNDED =
022000             RULE-ENUM-SCORE-VAL(WS-ENUM-IDX)
022100         MOVE "Y" TO WS-FOUND-SW.
022200 410-EXIT.
022300     EXIT.
