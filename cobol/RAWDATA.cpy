000100****** RAWDATA - RAW TOOL-DATA FEED RECORD, ONE PER ENTITY/SOURCE
000200****** RUN.  RAW-PAYLOAD-AREA IS A GENERIC BYTE SLOT REDEFINED
000300****** TWO WAYS:
000400******   RAW-GENERIC-PAIRS     - ALREADY-FLATTENED PATH/VALUE
000500******                           PAIRS, USED AS-IS FOR MOST
000600******                           SOURCE TYPES.
000700******   RAW-SONARQUBE-PAYLOAD - THE NESTED SONARQUBE SHAPE
000800******                           (COMPONENT MEASURES + ISSUE
000900******                           LIST) HSADAPT'S SONARQUBE
001000******                           PARSING PARAGRAPH FLATTENS
001100******                           INTO RAW-GENERIC-PAIRS BEFORE
001200******                           THE GENERIC EXTRACTION LOGIC
001300******                           EVER SEES IT.  ONE PAIR IS
001400******                           EMITTED PER MEASURE (PATH
001500******                           "METRICS.xxx") AND ONE PAIR
001600******                           PER ISSUE (PATH "ISSUES",
001700******                           VALUE = SEVERITY) - THE ISSUE
001800******                           PAIRS ARE LEFT UNTALLIED SO
001900******                           THE GENERIC COUNTABLE-CATEGORY
002000******                           EXTRACTION DOES THE COUNTING,
002100******                           NOT THIS PARSER.
002200 01  RAWDATA-RECORD.
002300     05  RAW-SOURCE-TYPE         PIC X(20).
002400         88  RAW-IS-SONARQUBE       VALUE "SONARQUBE".
002500     05  RAW-SOURCE-ID           PIC X(30).
002600     05  RAW-ENTITY-TYPE         PIC X(20).
002700     05  RAW-ENTITY-ID           PIC X(30).
002800     05  RAW-PAYLOAD-AREA        PIC X(1400).
002900
003000     05  RAW-GENERIC-PAIRS REDEFINES RAW-PAYLOAD-AREA.
003100         10  RAW-PAIR-OCCURS         PIC S9(2) COMP-3.
003200         10  RAW-DATA-PAIR OCCURS 24 TIMES
003300                            INDEXED BY RAW-PAIR-IDX.
003400             15  RAW-PAIR-PATH       PIC X(30).
003500             15  RAW-PAIR-VALUE      PIC X(20).
003600         10  FILLER                  PIC X(198).
003700
003800     05  RAW-SONARQUBE-PAYLOAD REDEFINES RAW-PAYLOAD-AREA.
003900         10  SQ-MEASURE-OCCURS       PIC S9(2) COMP-3.
004000         10  SQ-MEASURE OCCURS 8 TIMES
004100                            INDEXED BY SQ-MEASURE-IDX.
004200             15  SQ-MEASURE-METRIC-KEY  PIC X(30).
004300             15  SQ-MEASURE-VALUE       PIC X(20).
004400         10  SQ-ISSUE-OCCURS         PIC S9(3) COMP-3.
004500         10  SQ-ISSUE OCCURS 15 TIMES
004600                            INDEXED BY SQ-ISSUE-IDX.
004700             15  SQ-ISSUE-SEVERITY      PIC X(20).
004800         10  FILLER                  PIC X(696).
