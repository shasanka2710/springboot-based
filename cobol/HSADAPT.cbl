000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSADAPT.
000300 AUTHOR. R HAUSER.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/03/87.
000600 DATE-COMPILED. 11/03/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE NIGHTLY HEALTH-SCORE RUN.
001300*          IT ADAPTS ONE RAW SCANNER/TRACKER EXTRACT RECORD PER
001400*          ENTITY INTO ZERO OR MORE NORMALIZED SIGNAL RECORDS,
001500*          DRIVEN ENTIRELY BY THE ADAPTER-DEFINITION TABLE - NO
001600*          METRIC-SPECIFIC LOGIC IS CODED HERE.
001700*
001800*          RAW RECORDS FROM SONARQUBE ARRIVE IN A NESTED SHAPE
001900*          (COMPONENT MEASURES PLUS AN ISSUE LIST) AND ARE
002000*          FLATTENED TO GENERIC PATH/VALUE PAIRS BY THE
002100*          300-PARAGRAPH BEFORE THE GENERIC EXTRACTION LOGIC
002200*          EVER LOOKS AT THEM - THE FLATTENER DOES NOT COUNT OR
002300*          SCORE ANYTHING, IT ONLY RESHAPES.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   DDS0001.RAWDATA
002800
002900         INPUT DEFINITION TABLE  -   DDS0001.ADPTDEF
003000
003100         OUTPUT FILE PRODUCED    -   DDS0001.SIGNALS
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600* CHANGE LOG                                                     *
003700* DATE     BY    TICKET    DESCRIPTION                           *
003800* -------- ----- --------- ------------------------------------- *
003900* 11/03/87 RGH   IS-0401   ORIGINAL PROGRAM.  GENERIC PAIRS ONLY  *
004000*                          - SOURCE-TYPE/METRIC-KEY LOOKUP,       *
004100*                          SCALAR/BOOLEAN/ENUM NORMALIZATION.     *
004200* 04/18/90 T VANCE IS-0488 ADDED COUNTABLE-CATEGORY SUPPORT FOR   *
004300*                          MAP-SHAPED AND LIST-SHAPED RAW DATA.   *
004400* 09/02/91 T VANCE IS-0502 ADDED SONARQUBE FLATTENING PARAGRAPH - *
004500*                          COMPONENT MEASURES BECOME METRICS.xxx  *
004600*                          PAIRS, EACH ISSUE BECOMES ITS OWN      *
004700*                          ISSUES PAIR SO THE EXISTING            *
004800*                          COUNTABLE-CATEGORY TALLY LOGIC CAN     *
004900*                          COUNT THEM - NO SEPARATE SONAR-SPECIFIC*
005000*                          COUNTING CODE WAS ADDED.               *
005100* 11/30/98 D OKONKWO Y2K-004 WS-DATE IS A 2-DIGIT-YEAR WINDOWED   *
005200*                          FIELD USED ONLY IN THE SIGNAL-ID       *
005300*                          BUILD, NEVER COMPARED OR SORTED ON -   *
005400*                          NO EXPOSURE, NO CHANGE REQUIRED.       *
005500* 07/17/03 M PELLETIER IS-0741 SCALE TRANSFORM NOW ROUNDS HALF-UP *
005600*                          TO MATCH THE SCORING SIDE'S ROUNDING.  *
005700* 09/22/03 R HAUSER IS-0748 SCALE TRANSFORM WAS ZEROING THE VALUE *
005800*                          WHEN NO FACTOR WAS ON THE ADAPTER-DEF  *
005900*                          ROW - NOW SKIPS THE MULTIPLY AND LEAVES*
006000*                          THE VALUE ALONE, PER THE ADAPTER SPEC. *
006100*                          BOOLEAN AND ENUM RAW VALUES ARE NOW    *
006200*                          UPPER-CASED BEFORE THE "TRUE" COMPARE  *
006300*                          AND BEFORE SIG-ENUM-VALUE IS SET - A   *
006400*                          MIXED-CASE FEED WAS COMING THROUGH AS  *
006500*                          FALSE / LOWER-CASE ENUM AND MISSING    *
006600*                          THE SCORING AND DEBT TABLE LOOKUPS.    *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT RAWDATA-FILE
008100     ASSIGN TO UT-S-RAWDATA
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT ADPTDEF-FILE
008600     ASSIGN TO UT-S-ADPTDEF
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS DFCODE.
008900
009000     SELECT SIGNALS-FILE
009100     ASSIGN TO UT-S-SIGNALS
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS EFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500****** RAW EXTRACT FROM THE SCANNER/TRACKER COLLECTION JOB - ONE
010600****** RECORD PER (SOURCE-TYPE, ENTITY) COMBINATION FOR THIS RUN
010700 FD  RAWDATA-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 1500 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FD-RAWDATA-REC.
011300 01  FD-RAWDATA-REC              PIC X(1500).
011400
011500****** ADAPTER-DEFINITION TABLE - READ ENTIRELY INTO WORKING
011600****** STORAGE AT STARTUP, NO KEYED ACCESS
011700 FD  ADPTDEF-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 569 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS FD-ADPTDEF-REC.
012300 01  FD-ADPTDEF-REC              PIC X(569).
012400
012500****** NORMALIZED SIGNAL OUTPUT - PICKED UP BY HSSIGSCR (SCORING)
012600****** AND HSDEBT (DEBT CONTRIBUTIONS) LATER IN THE RUN
012700 FD  SIGNALS-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 458 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS FD-SIGNALS-REC.
013300 01  FD-SIGNALS-REC              PIC X(458).
013400
013500 WORKING-STORAGE SECTION.
013600 01  FILE-STATUS-CODES.
013700     05  OFCODE                  PIC X(2).
013800         88 NO-MORE-RAWDATA      VALUE "10".
013900     05  DFCODE                  PIC X(2).
014000     05  EFCODE                  PIC X(2).
014100
014200 COPY RAWDATA.
014300 COPY SIGNAL.
014400
014500****** TABLE SHAPE MIRRORS ADPTDEF.CPY FIELD FOR FIELD - HAND-TYPED
014600****** RATHER THAN COPIED SO THE 200-ROW TABLE CAN NEST UNDER ITS
014700****** OWN OCCURS, THE SAME WAY PATSRCH HAND-TYPES EQUIP-TABLE-REC
014800 01  WS-ADPTDEF-TABLE.
014900     05  WS-ADPTDEF-OCCURS       PIC S9(4) COMP.
015000     05  WS-ADPTDEF-ROW OCCURS 200 TIMES
015100                        INDEXED BY DEF-ROW-IDX.
015200         10  DEF-SOURCE-TYPE         PIC X(20).
015300         10  DEF-METRIC-KEY          PIC X(30).
015400         10  DEF-CANONICAL-FORM      PIC X(20).
015500         10  DEF-EXTRACTION-PATH     PIC X(60).
015600         10  DEF-CATEGORY-MAP-OCCURS PIC S9(2) COMP-3.
015700         10  DEF-CATEGORY-MAPPING OCCURS 10 TIMES
015800                                INDEXED BY DEF-CATMAP-IDX.
015900             15  DEF-CATEGORY-MAPPING-FROM  PIC X(20).
016000             15  DEF-CATEGORY-MAPPING-TO    PIC X(20).
016100         10  DEF-TRANSFORM-TYPE      PIC X(12).
016200             88  DEF-XFORM-PERCENTAGE   VALUE "PERCENTAGE".
016300             88  DEF-XFORM-INVERT       VALUE "INVERT".
016400             88  DEF-XFORM-SCALE        VALUE "SCALE".
016500         10  DEF-TRANSFORM-FACTOR    PIC S9(3)V9(4) COMP-3.
016600         10  DEF-ENABLED             PIC X(1).
016700             88  DEF-IS-ENABLED         VALUE "Y".
016800         10  FILLER                  PIC X(20) VALUE SPACES.
016900
017000 77  MORE-DATA-SW                PIC X(1) VALUE "Y".
017100     88  NO-MORE-DATA               VALUE "N".
017200
017300 77  WS-DATE                     PIC 9(6).
017400
017500 01  WS-SIGNAL-ID-BUILD.
017600     05  FILLER                  PIC X(3) VALUE "SIG".
017700     05  WS-SIGID-DATE           PIC 9(6).
017800     05  FILLER                  PIC X(1) VALUE "-".
017900     05  WS-SIGID-SEQ            PIC 9(9).
018000     05  FILLER                  PIC X(17) VALUE SPACES.
018100
018200****** ALTERNATE VIEW OF THE SIGID DATE SLOT, FOR THE DAY WE HAVE
018300****** TO BREAK IT OUT BY CENTURY/YEAR/MONTH/DAY INSTEAD OF THE
018400****** FLAT 6-DIGIT WINDOWED FORM.
018500 01  WS-SIGID-DATE-PARTS REDEFINES WS-SIGNAL-ID-BUILD.
018600     05  FILLER                  PIC X(3).
018700     05  WS-SIGID-DATE-YY        PIC 9(2).
018800     05  WS-SIGID-DATE-MM        PIC 9(2).
018900     05  WS-SIGID-DATE-DD        PIC 9(2).
019000     05  FILLER                  PIC X(27).
019100
019200****** RAW-PAIR-VALUE FOR A NUMERIC EXTRACTION (SCALAR, OR A
019300****** PRE-AGGREGATED COUNTABLE-CATEGORY MAP COUNT) ARRIVES AS AN
019400****** 18-DIGIT ZERO-PADDED UNSIGNED STRING, LAST 2 DIGITS
019500****** IMPLIED DECIMAL - THE SAME WIRE FORMAT THE OLD DB2 STAGING
019600****** LOAD USED FOR EVERY NUMERIC COLUMN.
019700 01  WS-SCRATCH-VALUE-TEXT       PIC X(20).
019800 01  WS-SCRATCH-VALUE-NUM REDEFINES WS-SCRATCH-VALUE-TEXT
019900                                    PIC 9(16)V99.
020000
020100 01  WS-SQ-HOLD-AREA.
020200     05  WS-SQ-MEASURE-HOLD-OCCURS   PIC S9(4) COMP.
020300     05  WS-SQ-MEASURE-HOLD OCCURS 8 TIMES
020400                        INDEXED BY WS-SQM-IDX.
020500         10  WS-SQMH-METRIC-KEY      PIC X(30).
020600         10  WS-SQMH-VALUE           PIC X(20).
020700     05  WS-SQ-ISSUE-HOLD-OCCURS     PIC S9(4) COMP.
020800     05  WS-SQ-ISSUE-HOLD OCCURS 15 TIMES
020900                        INDEXED BY WS-SQI-IDX.
021000         10  WS-SQIH-SEVERITY        PIC X(20).
021100
021200****** ONE FIRST-ISSUE PEEK, USED ONLY IN A DISPLAY DIAGNOSTIC
021300****** WHEN THE SONARQUBE PAYLOAD ARRIVES WITH ZERO MEASURES.
021400 01  WS-SQ-FIRST-ISSUE-PEEK REDEFINES WS-SQ-HOLD-AREA.
021500     05  FILLER                  PIC X(4).
021600     05  WS-SQ-PEEK-METRIC-KEY   PIC X(30).
021700     05  FILLER                  PIC X(546).
021800
021900 01  MISC-WS-FLDS.
022000     05  WS-PAIR-IDX             PIC S9(4) COMP.
022100     05  WS-CATMAP-IDX           PIC S9(4) COMP.
022200     05  WS-CAT-SCAN-IDX         PIC S9(4) COMP.
022300     05  WS-DEF-PATH-LTH         PIC S9(4) COMP.
022400     05  WS-PATH-SCRATCH         PIC X(255).
022500     05  WS-CAT-NAME-HOLD        PIC X(20).
022600     05  WS-CAT-FOUND-IDX        PIC S9(4) COMP.
022700     05  WS-FOUND-SW             PIC X(1) VALUE "N".
022800         88  WS-MATCH-FOUND         VALUE "Y".
022900     05  WS-CAT-ADD-SW           PIC X(1) VALUE "N".
023000         88  WS-CAT-ROW-FOUND       VALUE "Y".
023100     05  FILLER                  PIC X(6).
023200
023300 01  COUNTERS-AND-ACCUMULATORS.
023400     05  RECORDS-READ            PIC S9(9) COMP.
023500     05  RECORDS-WRITTEN         PIC S9(9) COMP.
023600     05  DEFS-LOADED             PIC S9(4) COMP.
023700     05  SIGNALS-DISCARDED       PIC S9(9) COMP.
023800
023900 COPY ABENDREC.
024000
024100 PROCEDURE DIVISION.
024200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300     PERFORM 100-MAINLINE THRU 100-EXIT
024400             UNTIL NO-MORE-DATA.
024500     PERFORM 999-CLEANUP THRU 999-EXIT.
024600     MOVE +0 TO RETURN-CODE.
024700     GOBACK.
024800
024900 000-HOUSEKEEPING.
025000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025100     DISPLAY "******** BEGIN JOB HSADAPT ********".
025200     ACCEPT  WS-DATE FROM DATE.
025300     MOVE WS-DATE TO WS-SIGID-DATE.
025400     MOVE ZERO TO WS-SIGID-SEQ.
025500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025700
025800     MOVE ZERO TO WS-ADPTDEF-OCCURS.
025900     SET DEF-ROW-IDX TO 1.
026000     PERFORM 050-LOAD-ADPTDEF-TABLE THRU 050-EXIT
026100             UNTIL DFCODE = "10"
026200                OR DEF-ROW-IDX > 200.
026300
026400     PERFORM 900-READ-RAWDATA THRU 900-EXIT.
026500     IF NO-MORE-DATA
026600         MOVE "EMPTY RAWDATA FILE" TO ABEND-REASON
026700         GO TO 1000-ABEND-RTN.
026800 000-EXIT.
026900     EXIT.
027000
027100 050-LOAD-ADPTDEF-TABLE.
027200     READ ADPTDEF-FILE INTO WS-ADPTDEF-ROW(DEF-ROW-IDX)
027300         AT END
027400         GO TO 050-EXIT
027500     END-READ.
027600     ADD +1 TO DEFS-LOADED.
027700     ADD +1 TO WS-ADPTDEF-OCCURS.
027800     SET DEF-ROW-IDX UP BY 1.
027900 050-EXIT.
028000     EXIT.
028100
028200 100-MAINLINE.
028300     MOVE "100-MAINLINE" TO PARA-NAME.
028400     IF RAW-IS-SONARQUBE
028500         PERFORM 300-PARSE-SONARQUBE-RAW THRU 300-EXIT.
028600
028700     PERFORM 400-APPLY-ONE-DEFINITION THRU 400-EXIT
028800             VARYING DEF-ROW-IDX FROM 1 BY 1
028900             UNTIL DEF-ROW-IDX > WS-ADPTDEF-OCCURS.
029000
029100     PERFORM 900-READ-RAWDATA THRU 900-EXIT.
029200 100-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600* 300-PARSE-SONARQUBE-RAW - RESHAPE ONLY, NO COUNTING.  HOLD THE
029700* NESTED SONAR TABLES ASIDE BEFORE OVERWRITING THE SAME BYTES AS
029800* GENERIC PAIRS (SAME REDEFINED PAYLOAD AREA).
029900******************************************************************
030000 300-PARSE-SONARQUBE-RAW.
030100     MOVE SQ-MEASURE-OCCURS TO WS-SQ-MEASURE-HOLD-OCCURS.
030200     PERFORM 310-HOLD-ONE-MEASURE THRU 310-EXIT
030300             VARYING SQ-MEASURE-IDX FROM 1 BY 1
030400             UNTIL SQ-MEASURE-IDX > WS-SQ-MEASURE-HOLD-OCCURS.
030500
030600     MOVE SQ-ISSUE-OCCURS TO WS-SQ-ISSUE-HOLD-OCCURS.
030700     PERFORM 320-HOLD-ONE-ISSUE THRU 320-EXIT
030800             VARYING SQ-ISSUE-IDX FROM 1 BY 1
030900             UNTIL SQ-ISSUE-IDX > WS-SQ-ISSUE-HOLD-OCCURS.
031000
031100     MOVE ZERO TO RAW-PAIR-OCCURS.
031200     PERFORM 330-EMIT-MEASURE-PAIR THRU 330-EXIT
031300             VARYING WS-SQM-IDX FROM 1 BY 1
031400             UNTIL WS-SQM-IDX > WS-SQ-MEASURE-HOLD-OCCURS.
031500     PERFORM 340-EMIT-ISSUE-PAIR THRU 340-EXIT
031600             VARYING WS-SQI-IDX FROM 1 BY 1
031700             UNTIL WS-SQI-IDX > WS-SQ-ISSUE-HOLD-OCCURS.
031800 300-EXIT.
031900     EXIT.
032000
032100 310-HOLD-ONE-MEASURE.
032200     MOVE SQ-MEASURE-METRIC-KEY(SQ-MEASURE-IDX) TO
032300         WS-SQMH-METRIC-KEY(SQ-MEASURE-IDX).
032400     MOVE SQ-MEASURE-VALUE(SQ-MEASURE-IDX) TO
032500         WS-SQMH-VALUE(SQ-MEASURE-IDX).
032600 310-EXIT.
032700     EXIT.
032800
032900 320-HOLD-ONE-ISSUE.
033000     MOVE SQ-ISSUE-SEVERITY(SQ-ISSUE-IDX) TO
033100         WS-SQIH-SEVERITY(SQ-ISSUE-IDX).
033200 320-EXIT.
033300     EXIT.
033400
033500 330-EMIT-MEASURE-PAIR.
033600     ADD +1 TO RAW-PAIR-OCCURS.
033700     SET RAW-PAIR-IDX TO RAW-PAIR-OCCURS.
033800     STRING "METRICS." DELIMITED BY SIZE
033900             WS-SQMH-METRIC-KEY(WS-SQM-IDX) DELIMITED BY SPACE
034000             INTO RAW-PAIR-PATH(RAW-PAIR-IDX).
034100     MOVE WS-SQMH-VALUE(WS-SQM-IDX) TO
034200         RAW-PAIR-VALUE(RAW-PAIR-IDX).
034300 330-EXIT.
034400     EXIT.
034500
034600 340-EMIT-ISSUE-PAIR.
034700     ADD +1 TO RAW-PAIR-OCCURS.
034800     SET RAW-PAIR-IDX TO RAW-PAIR-OCCURS.
034900     MOVE "ISSUES" TO RAW-PAIR-PATH(RAW-PAIR-IDX).
035000     MOVE WS-SQIH-SEVERITY(WS-SQI-IDX) TO
035100         RAW-PAIR-VALUE(RAW-PAIR-IDX).
035200 340-EXIT.
035300     EXIT.
035400
035500******************************************************************
035600* 400-APPLY-ONE-DEFINITION - ONE ADAPTER-DEFINITION ROW AGAINST
035700* THE CURRENT RAW RECORD.  A DEFINITION NOT MATCHING THIS RAW
035800* RECORD'S SOURCE-TYPE, OR DISABLED, PRODUCES NOTHING.
035900******************************************************************
036000 400-APPLY-ONE-DEFINITION.
036100     IF DEF-SOURCE-TYPE(DEF-ROW-IDX) NOT = RAW-SOURCE-TYPE
036200         GO TO 400-EXIT.
036300     IF NOT DEF-IS-ENABLED(DEF-ROW-IDX)
036400         GO TO 400-EXIT.
036500
036600     IF DEF-CANONICAL-FORM(DEF-ROW-IDX) = "COUNTABLE_CATEGORY"
036700         PERFORM 450-BUILD-CATEGORY-SIGNAL THRU 450-EXIT
036800     ELSE
036900         PERFORM 420-BUILD-SCALAR-SIGNAL THRU 420-EXIT.
037000 400-EXIT.
037100     EXIT.
037200
037300******************************************************************
037400* 420-BUILD-SCALAR-SIGNAL - SCALAR/BOOLEAN/ENUM: A SINGLE PAIR
037500* AT THE CONFIGURED PATH DRIVES THE WHOLE SIGNAL.
037600******************************************************************
037700 420-BUILD-SCALAR-SIGNAL.
037800     MOVE "N" TO WS-FOUND-SW.
037900     PERFORM 421-CHECK-ONE-PAIR THRU 421-EXIT
038000             VARYING WS-PAIR-IDX FROM 1 BY 1
038100             UNTIL WS-PAIR-IDX > RAW-PAIR-OCCURS
038200                OR WS-MATCH-FOUND.
038300     IF NOT WS-MATCH-FOUND
038400         GO TO 420-EXIT.
038500
038600     PERFORM 500-INIT-SIGNAL-COMMON THRU 500-EXIT.
038700
038800     IF DEF-CANONICAL-FORM(DEF-ROW-IDX) = "SCALAR"
038900         PERFORM 430-NORMALIZE-SCALAR THRU 430-EXIT
039000     ELSE IF DEF-CANONICAL-FORM(DEF-ROW-IDX) = "BOOLEAN"
039100         PERFORM 432-NORMALIZE-BOOLEAN THRU 432-EXIT
039200     ELSE IF DEF-CANONICAL-FORM(DEF-ROW-IDX) = "ENUM"
039300         PERFORM 434-NORMALIZE-ENUM THRU 434-EXIT
039400     ELSE
039500         GO TO 420-EXIT.
039600
039700     PERFORM 600-VALIDATE-AND-WRITE THRU 600-EXIT.
039800 420-EXIT.
039900     EXIT.
040000
040100 421-CHECK-ONE-PAIR.
040200     IF RAW-PAIR-PATH(WS-PAIR-IDX) = DEF-EXTRACTION-PATH(DEF-ROW-IDX)
040300         MOVE RAW-PAIR-VALUE(WS-PAIR-IDX) TO WS-SCRATCH-VALUE-TEXT
040400         MOVE "Y" TO WS-FOUND-SW.
040500 421-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900* 430-NORMALIZE-SCALAR - RAW-PAIR-VALUE FOR A SCALAR EXTRACTION
041000* ARRIVES FROM THE COLLECTION JOB AS AN 18-DIGIT ZERO-PADDED
041100* UNSIGNED NUMERIC STRING, LAST 2 DIGITS IMPLIED DECIMAL - THE
041200* SAME CONVENTION THE OLD DB2 STAGING LOAD USED.
041300******************************************************************
041400 430-NORMALIZE-SCALAR.
041500     MOVE WS-SCRATCH-VALUE-NUM TO SIG-SCALAR-VALUE.
041600     IF DEF-XFORM-INVERT(DEF-ROW-IDX)
041700         COMPUTE SIG-SCALAR-VALUE ROUNDED = 100 - SIG-SCALAR-VALUE
041800     ELSE IF DEF-XFORM-SCALE(DEF-ROW-IDX)
041900         AND DEF-TRANSFORM-FACTOR(DEF-ROW-IDX) NOT = ZERO         092203RH
042000         COMPUTE SIG-SCALAR-VALUE ROUNDED =
042100             SIG-SCALAR-VALUE * DEF-TRANSFORM-FACTOR(DEF-ROW-IDX).
042200******** PERCENTAGE, BLANK, SCALE-WITH-NO-FACTOR-CONFIGURED, OR
042300******** UNRECOGNIZED - VALUE UNCHANGED
042400 430-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800* 432-NORMALIZE-BOOLEAN - TRUE ON THE LITERAL "TRUE" IN ANY MIX OF
042900* UPPER/LOWER CASE, OR ANY NONZERO NUMERIC VALUE, FALSE OTHERWISE.
043000******************************************************************
043100 432-NORMALIZE-BOOLEAN.
043200     INSPECT WS-SCRATCH-VALUE-TEXT CONVERTING                    092203RH
043300         "abcdefghijklmnopqrstuvwxyz" TO
043400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043500     IF WS-SCRATCH-VALUE-TEXT = "TRUE"
043600         MOVE "Y" TO SIG-BOOLEAN-VALUE
043700     ELSE IF WS-SCRATCH-VALUE-TEXT IS NUMERIC
043800             AND WS-SCRATCH-VALUE-NUM NOT = ZERO
043900         MOVE "Y" TO SIG-BOOLEAN-VALUE
044000     ELSE
044100         MOVE "N" TO SIG-BOOLEAN-VALUE.
044200 432-EXIT.
044300     EXIT.
044400
044500******************************************************************
044600* 434-NORMALIZE-ENUM - RAW VALUE FOLDED TO UPPER CASE BEFORE IT
044700* GOES TO SIG-ENUM-VALUE - HSOPCALC'S ENUM-MAPPING TABLE AND
044800* HSDEBT'S SEVERITY-SET CHECKS BOTH COMPARE AGAINST UPPER-CASE
044900* LITERALS.
045000******************************************************************
045100 434-NORMALIZE-ENUM.
045200     INSPECT WS-SCRATCH-VALUE-TEXT CONVERTING                    092203RH
045300         "abcdefghijklmnopqrstuvwxyz" TO
045400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045500     MOVE WS-SCRATCH-VALUE-TEXT TO SIG-ENUM-VALUE.
045600 434-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* 450-BUILD-CATEGORY-SIGNAL - COUNTABLE_CATEGORY.  EVERY PAIR
046100* WHOSE PATH BEGINS WITH THE CONFIGURED EXTRACTION PATH FEEDS
046200* THE CATEGORY TABLE.  A PAIR PATH THAT MATCHES EXACTLY IS A
046300* LIST-STYLE RAW LABEL (VALUE = THE LABEL, TALLY ONE); A PAIR
046400* PATH LONGER THAN THE PREFIX IS A PRE-AGGREGATED MAP ENTRY
046500* (REMAINDER OF PATH = KEY, VALUE = COUNT).
046600******************************************************************
046700 450-BUILD-CATEGORY-SIGNAL.
046800     MOVE ZERO TO WS-DEF-PATH-LTH.
046900     MOVE SPACES TO WS-PATH-SCRATCH.
047000     MOVE DEF-EXTRACTION-PATH(DEF-ROW-IDX) TO WS-PATH-SCRATCH.
047100     CALL "HSSTRLN" USING WS-PATH-SCRATCH, WS-DEF-PATH-LTH.
047200     IF WS-DEF-PATH-LTH = ZERO
047300        OR WS-DEF-PATH-LTH > 30
047400         GO TO 450-EXIT.
047500
047600     MOVE "N" TO WS-FOUND-SW.
047700     PERFORM 460-SCAN-CATEGORY-PAIR THRU 460-EXIT
047800             VARYING WS-PAIR-IDX FROM 1 BY 1
047900             UNTIL WS-PAIR-IDX > RAW-PAIR-OCCURS.
048000
048100     IF NOT WS-MATCH-FOUND
048200         GO TO 450-EXIT.
048300
048400     PERFORM 500-INIT-SIGNAL-COMMON THRU 500-EXIT.
048500     MOVE ZERO TO SIG-CATEGORY-OCCURS.
048600     MOVE "N" TO WS-FOUND-SW.
048700     PERFORM 465-ADD-CATEGORY-PAIR THRU 465-EXIT
048800             VARYING WS-PAIR-IDX FROM 1 BY 1
048900             UNTIL WS-PAIR-IDX > RAW-PAIR-OCCURS.
049000
049100     PERFORM 600-VALIDATE-AND-WRITE THRU 600-EXIT.
049200 450-EXIT.
049300     EXIT.
049400
049500 460-SCAN-CATEGORY-PAIR.
049600     IF RAW-PAIR-PATH(WS-PAIR-IDX)(1:WS-DEF-PATH-LTH) =
049700        DEF-EXTRACTION-PATH(DEF-ROW-IDX)(1:WS-DEF-PATH-LTH)
049800         MOVE "Y" TO WS-FOUND-SW.
049900 460-EXIT.
050000     EXIT.
050100
050200 465-ADD-CATEGORY-PAIR.
050300     IF RAW-PAIR-PATH(WS-PAIR-IDX)(1:WS-DEF-PATH-LTH) NOT =
050400        DEF-EXTRACTION-PATH(DEF-ROW-IDX)(1:WS-DEF-PATH-LTH)
050500         GO TO 465-EXIT.
050600
050700     IF RAW-PAIR-PATH(WS-PAIR-IDX) = DEF-EXTRACTION-PATH(DEF-ROW-IDX)
050800         MOVE RAW-PAIR-VALUE(WS-PAIR-IDX) TO WS-CAT-NAME-HOLD
050900         PERFORM 470-RENAME-CATEGORY THRU 470-EXIT
051000         PERFORM 480-ACCUM-CATEGORY-COUNT THRU 480-EXIT
051100     ELSE
051200         MOVE SPACES TO WS-CAT-NAME-HOLD
051300         MOVE RAW-PAIR-PATH(WS-PAIR-IDX)(WS-DEF-PATH-LTH + 2:)
051400              TO WS-CAT-NAME-HOLD
051500         MOVE RAW-PAIR-VALUE(WS-PAIR-IDX) TO WS-SCRATCH-VALUE-TEXT
051600         PERFORM 470-RENAME-CATEGORY THRU 470-EXIT
051700         PERFORM 485-ACCUM-CATEGORY-MAP-VALUE THRU 485-EXIT.
051800 465-EXIT.
051900     EXIT.
052000
052100 470-RENAME-CATEGORY.
052200     MOVE "N" TO WS-CAT-ADD-SW.
052300     PERFORM 471-CHECK-ONE-CATMAP THRU 471-EXIT
052400             VARYING WS-CATMAP-IDX FROM 1 BY 1
052500             UNTIL WS-CATMAP-IDX >
052600                       DEF-CATEGORY-MAP-OCCURS(DEF-ROW-IDX)
052700                OR WS-CAT-ROW-FOUND.
052800 470-EXIT.
052900     EXIT.
053000
053100 471-CHECK-ONE-CATMAP.
053200     IF WS-CAT-NAME-HOLD =
053300        DEF-CATEGORY-MAPPING-FROM(DEF-ROW-IDX, WS-CATMAP-IDX)
053400         MOVE DEF-CATEGORY-MAPPING-TO(DEF-ROW-IDX, WS-CATMAP-IDX)
053500              TO WS-CAT-NAME-HOLD
053600         MOVE "Y" TO WS-CAT-ADD-SW.
053700 471-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100* 480/485 - FIND-OR-ADD THE CATEGORY ROW, THEN BUMP ITS COUNT.
054200* LIST-STYLE PAIRS (480) TALLY ONE; MAP-STYLE PAIRS (485) ADD
054300* THE PAIR'S OWN COUNT VALUE.
054400******************************************************************
054500 480-ACCUM-CATEGORY-COUNT.
054600     PERFORM 490-FIND-OR-ADD-CATEGORY-ROW THRU 490-EXIT.
054700     ADD +1 TO SIG-CAT-VALUE(SIG-CAT-IDX).
054800 480-EXIT.
054900     EXIT.
055000
055100 485-ACCUM-CATEGORY-MAP-VALUE.
055200     PERFORM 490-FIND-OR-ADD-CATEGORY-ROW THRU 490-EXIT.
055300     ADD WS-SCRATCH-VALUE-NUM TO SIG-CAT-VALUE(SIG-CAT-IDX).
055400 485-EXIT.
055500     EXIT.
055600
055700 490-FIND-OR-ADD-CATEGORY-ROW.
055800     MOVE "N" TO WS-CAT-ADD-SW.
055900     PERFORM 491-CHECK-ONE-CATEGORY-ROW THRU 491-EXIT
056000             VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
056100             UNTIL WS-CAT-SCAN-IDX > SIG-CATEGORY-OCCURS
056200                OR WS-CAT-ROW-FOUND.
056300     IF WS-CAT-ROW-FOUND
056400         SET SIG-CAT-IDX TO WS-CAT-FOUND-IDX
056500     ELSE IF SIG-CATEGORY-OCCURS < 10
056600         ADD +1 TO SIG-CATEGORY-OCCURS
056700         SET SIG-CAT-IDX TO SIG-CATEGORY-OCCURS
056800         MOVE WS-CAT-NAME-HOLD TO SIG-CAT-NAME(SIG-CAT-IDX)
056900         MOVE ZERO TO SIG-CAT-VALUE(SIG-CAT-IDX).
057000 490-EXIT.
057100     EXIT.
057200
057300 491-CHECK-ONE-CATEGORY-ROW.
057400     IF SIG-CAT-NAME(WS-CAT-SCAN-IDX) = WS-CAT-NAME-HOLD
057500         MOVE WS-CAT-SCAN-IDX TO WS-CAT-FOUND-IDX
057600         MOVE "Y" TO WS-CAT-ADD-SW.
057700 491-EXIT.
057800     EXIT.
057900
058000******************************************************************
058100* 500-INIT-SIGNAL-COMMON - FIELDS EVERY SIGNAL CARRIES REGARDLESS
058200* OF CANONICAL FORM, PLUS THE NEXT SIGNAL-ID.
058300******************************************************************
058400 500-INIT-SIGNAL-COMMON.
058500     INITIALIZE SIGNAL-RECORD.
058600     ADD +1 TO WS-SIGID-SEQ.
058700     MOVE WS-SIGNAL-ID-BUILD TO SIGNAL-ID.
058800     MOVE RAW-SOURCE-TYPE          TO SIG-SOURCE-TYPE.
058900     MOVE RAW-SOURCE-ID            TO SIG-SOURCE-ID.
059000     MOVE DEF-METRIC-KEY(DEF-ROW-IDX)  TO SIG-METRIC-KEY.
059100     MOVE RAW-ENTITY-TYPE          TO SIG-ENTITY-TYPE.
059200     MOVE RAW-ENTITY-ID            TO SIG-ENTITY-ID.
059300     MOVE DEF-CANONICAL-FORM(DEF-ROW-IDX) TO SIG-CANONICAL-FORM.
059400 500-EXIT.
059500     EXIT.
059600
059700******************************************************************
059800* 600-VALIDATE-AND-WRITE - RECORD LAYOUT VALIDITY RULE: A SIGNAL
059900* IS ONLY WRITTEN IF ITS CANONICAL FORM'S VALUE FIELD IS ACTUALLY
060000* POPULATED.
060100******************************************************************
060200 600-VALIDATE-AND-WRITE.
060300     IF SIG-FORM-SCALAR
060400         NEXT SENTENCE
060500     ELSE IF SIG-FORM-BOOLEAN
060600         IF NOT (SIG-BOOL-TRUE OR SIG-BOOL-FALSE)
060700             GO TO 600-DISCARD
060800         END-IF
060900     ELSE IF SIG-FORM-ENUM
061000         IF SIG-ENUM-VALUE = SPACES
061100             GO TO 600-DISCARD
061200         END-IF
061300     ELSE IF SIG-FORM-COUNTABLE
061400         IF SIG-CATEGORY-OCCURS = ZERO
061500             GO TO 600-DISCARD
061600         END-IF
061700     ELSE
061800         GO TO 600-DISCARD.
061900
062000     WRITE FD-SIGNALS-REC FROM SIGNAL-RECORD.
062100     ADD +1 TO RECORDS-WRITTEN.
062200     GO TO 600-EXIT.
062300
062400 600-DISCARD.
062500     ADD +1 TO SIGNALS-DISCARDED.
062600 600-EXIT.
062700     EXIT.
062800
062900 800-OPEN-FILES.
063000     MOVE "800-OPEN-FILES" TO PARA-NAME.
063100     OPEN INPUT RAWDATA-FILE, ADPTDEF-FILE.
063200     OPEN OUTPUT SIGNALS-FILE, SYSOUT.
063300 800-EXIT.
063400     EXIT.
063500
063600 850-CLOSE-FILES.
063700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063800     CLOSE RAWDATA-FILE, ADPTDEF-FILE, SIGNALS-FILE, SYSOUT.
063900 850-EXIT.
064000     EXIT.
064100
064200 900-READ-RAWDATA.
064300     READ RAWDATA-FILE INTO RAWDATA-RECORD
064400         AT END
064500         MOVE "N" TO MORE-DATA-SW
064600         GO TO 900-EXIT
064700     END-READ.
064800     ADD +1 TO RECORDS-READ.
064900 900-EXIT.
065000     EXIT.
065100
065200 999-CLEANUP.
065300     MOVE "999-CLEANUP" TO PARA-NAME.
065400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065500     DISPLAY "** RAW RECORDS READ **".
065600     DISPLAY RECORDS-READ.
065700     DISPLAY "** DEFINITIONS LOADED **".
065800     DISPLAY DEFS-LOADED.
065900     DISPLAY "** SIGNALS WRITTEN **".
066000     DISPLAY RECORDS-WRITTEN.
066100     DISPLAY "** SIGNALS DISCARDED (INVALID) **".
066200     DISPLAY SIGNALS-DISCARDED.
066300     DISPLAY "******** NORMAL END OF JOB HSADAPT ********".
066400 999-EXIT.
066500     EXIT.
066600
066700 1000-ABEND-RTN.
066800     WRITE SYSOUT-REC FROM ABEND-REC.
066900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067000     DISPLAY "*** ABNORMAL END OF JOB-HSADAPT ***" UPON CONSOLE.
067100     DIVIDE ZERO-VAL INTO ONE-VAL.
